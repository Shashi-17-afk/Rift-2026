000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* PGXEXPL   -  EXPLANATION-BUILDER
000400*              ASSEMBLES THE FIVE-SENTENCE PLAIN-LANGUAGE
000500*              EXPLANATION PARAGRAPH FOR ONE PHARMACOGENOMIC
000600*              ASSESSMENT, FROM THE GENE/DIPLOTYPE/PHENOTYPE/RISK
000700*              FIELDS BUILT BY PGXRISK.  CALLED ONCE PER REQUEST
000800*              BY PGXANLYZ PARAGRAPH 500-BUILD-EXPLANATION.  THE
000900*              FIVE LINES ARE RETURNED TO THE CALLER FOR PRINTING
001000*              ON PGXRPT - THIS PROGRAM DOES NO I/O OF ITS OWN.
001100*
001200*              R.KIRKEBY   04/04/94   ORIGINAL PROGRAM
001300*              R.KIRKEBY   10/19/94   ADDED MONITORING-GUIDANCE
001400*                                      SENTENCE (LINE 4), OMITTED
001500*                                      WHEN MONITORING TEXT BLANK
001600*              D.OSEI      06/25/98   ADDED DRUG TITLE-CASE TABLE
001700*                                      FOR THE SIX SUPPORTED DRUGS
001800*              D.OSEI      12/29/98   Y2K REVIEW - NO DATE FIELDS
001900*                                      IN THIS PROGRAM, NO CHANGE
002000*                                      REQUIRED
002100*              T.ANIGBOGU  02/03/03   REQ 5128 - CORRECTED ADVERB
002200*                                      FOR SEVERITY "NONE" TO
002300*                                      "NEGLIGIBLY"
002400*              T.ANIGBOGU  09/15/03   REQ 5204 - LINE 1 WAS
002500*                                      DROPPING THE SECOND WORD OF
002600*                                      PGXP-PHENOTYPE-FULL (DELIM
002700*                                      BY SPACE STOPS AT THE FIRST
002800*                                      EMBEDDED BLANK).  ADDED
002900*                                      105-TRIM-PHENOTYPE-FULL AND
003000*                                      RESTRUNG WITH REF MOD /
003100*                                      DELIM BY SIZE
003200*              T.ANIGBOGU  09/16/03   REQ 5205 - PARA-NAME WAS NOT
003300*                                      BEING SET, SO A SYSOUT ABEND
003400*                                      DUMP FROM THIS PROGRAM GAVE
003500*                                      NO CLUE WHERE IT DIED.  ADDED
003600*                                      COPY PGXABND AND THE MOVE TO
003700*                                      PARA-NAME AT THE TOP OF EVERY
003800*                                      PARAGRAPH, SHOP STANDARD
003900******************************************************************
004000 PROGRAM-ID.  PGXEXPL.
004100 AUTHOR. R.KIRKEBY.
004200 INSTALLATION. COBOL DEVELOPMENT CENTER.
004300 DATE-WRITTEN. 04/04/94.
004400 DATE-COMPILED. 04/04/94.
004500 SECURITY. NON-CONFIDENTIAL.
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 INPUT-OUTPUT SECTION.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 WORKING-STORAGE SECTION.
005700     COPY PGXABND.                                                091603TA
005800 01  MISC-WS-FLDS.
005900     05  WS-ADVERB               PIC X(14).
006000     05  WS-DRUG-TITLE           PIC X(15).
006100     05  WS-PCT-WORK             PIC 999.
006200     05  WS-PCT-EDIT             PIC ZZ9.
006300     05  WS-LEAD-SPACES          PIC 9(2) COMP.
006400     05  WS-PCT-START            PIC 9(2) COMP.
006500     05  WS-PHENO-TRAIL-SPACES   PIC 9(2) COMP.
006600     05  WS-PHENO-FULL-LEN       PIC 9(2) COMP.
006700
006800* ALTERNATE VIEW OF THE EDITED PERCENT FIELD FOR TRACE DISPLAYS
006900 01  WS-PCT-EDIT-DUMP REDEFINES WS-PCT-EDIT.
007000     05  WS-PCT-EDIT-X           PIC X(3).
007100
007200 01  WS-CALL-RET-CODE            PIC S9(4) COMP VALUE ZERO.
007300
007400* ALTERNATE VIEW OF THE SUBPROGRAM RETURN CODE FOR SYSOUT DUMPS
007500 01  WS-CALL-RET-DUMP REDEFINES WS-CALL-RET-CODE.
007600     05  WS-CALL-RET-DUMP-X      PIC X(2).
007700
007800 01  WS-CLOSING-SENTENCE         PIC X(90) VALUE
007900     "Please discuss these findings with your healthcare provide
008000-    "r before making any changes to your medication.".
008100
008200* ALTERNATE VIEW OF THE CLOSING SENTENCE CONSTANT FOR DUMP LIST
008300 01  WS-CLOSING-DUMP REDEFINES WS-CLOSING-SENTENCE.
008400     05  WS-CLOSING-DUMP-X       PIC X(90).
008500
008600 LINKAGE SECTION.
008700 01  PGXEXPL-REC.
008800     05  PGXP-GENE               PIC X(08).
008900     05  PGXP-DRUG               PIC X(15).
009000     05  PGXP-DIPLOTYPE          PIC X(20).
009100     05  PGXP-PHENOTYPE          PIC X(07).
009200     05  PGXP-PHENOTYPE-FULL     PIC X(25).
009300     05  PGXP-RISK-LABEL         PIC X(13).
009400     05  PGXP-SEVERITY           PIC X(08).
009500     05  PGXP-CONFIDENCE         PIC 9V99.
009600     05  PGXP-DOSE-RECOMMEND     PIC X(120).
009700     05  PGXP-MONITORING         PIC X(100).
009800
009900 01  PGXEXPL-LINES.
010000     05  PGXP-LINE1              PIC X(132).
010100     05  PGXP-LINE2              PIC X(132).
010200     05  PGXP-LINE3              PIC X(132).
010300     05  PGXP-LINE4              PIC X(132).
010400     05  PGXP-LINE5              PIC X(132).
010500
010600 01  RETURN-CD                   PIC S9(04) COMP.
010700
010800 PROCEDURE DIVISION USING PGXEXPL-REC, PGXEXPL-LINES, RETURN-CD.
010900     PERFORM 100-BUILD-DIPLOTYPE-SENTENCE THRU 100-EXIT.
011000     PERFORM 200-BUILD-RISK-SENTENCE THRU 200-EXIT.
011100     PERFORM 300-BUILD-DOSE-SENTENCE THRU 300-EXIT.
011200     PERFORM 400-BUILD-MONITORING-SENTENCE THRU 400-EXIT.
011300     PERFORM 500-BUILD-CLOSING-SENTENCE THRU 500-EXIT.
011400     MOVE ZERO TO RETURN-CD.
011500     GOBACK.
011600
011700 100-BUILD-DIPLOTYPE-SENTENCE.
011800     MOVE "100-BUILD-DIPLOTYPE-SENTENCE" TO PARA-NAME.            091603TA
011900     PERFORM 105-TRIM-PHENOTYPE-FULL THRU 105-EXIT.               091503TA
012000     MOVE SPACES TO PGXP-LINE1.
012100     STRING "Based on your genetic profile, your "
012200             PGXP-GENE DELIMITED BY SPACE
012300             " diplotype is "
012400             PGXP-DIPLOTYPE DELIMITED BY SPACE
012500             ", which indicates a "
012600             PGXP-PHENOTYPE-FULL(1:WS-PHENO-FULL-LEN)
012700                 DELIMITED BY SIZE
012800             " ("
012900             PGXP-PHENOTYPE DELIMITED BY SPACE
013000             ") status."
013100        INTO PGXP-LINE1.
013200 100-EXIT.
013300     EXIT.
013400
013500* TRIMS THE TRAILING SPACES OFF THE TWO-WORD PHENOTYPE-FULL LABEL
013600* SO THE REF-MOD/DELIM-BY-SIZE STRING ABOVE KEEPS BOTH WORDS - A
013700* PLAIN DELIMITED BY SPACE STOPS AT THE FIRST EMBEDDED BLANK AND
013800* WAS DROPPING THE SECOND WORD (SEE 09/15/03 LOG ENTRY).
013900 105-TRIM-PHENOTYPE-FULL.                                         091503TA
014000     MOVE "105-TRIM-PHENOTYPE-FULL" TO PARA-NAME.                 091603TA
014100     MOVE ZERO TO WS-PHENO-TRAIL-SPACES.
014200     INSPECT PGXP-PHENOTYPE-FULL TALLYING WS-PHENO-TRAIL-SPACES
014300             FOR TRAILING SPACES.
014400     COMPUTE WS-PHENO-FULL-LEN = 25 - WS-PHENO-TRAIL-SPACES.
014500 105-EXIT.
014600     EXIT.
014700
014800 200-BUILD-RISK-SENTENCE.
014900     MOVE "200-BUILD-RISK-SENTENCE" TO PARA-NAME.                 091603TA
015000     PERFORM 210-SET-ADVERB THRU 210-EXIT.
015100     PERFORM 220-SET-DRUG-TITLE THRU 220-EXIT.
015200
015300     MOVE ZERO TO WS-CALL-RET-CODE.
015400     CALL 'PGXPCT' USING PGXP-CONFIDENCE, WS-PCT-WORK.
015500     MOVE WS-PCT-WORK TO WS-PCT-EDIT.
015600     PERFORM 230-TRIM-PERCENT THRU 230-EXIT.
015700
015800     MOVE SPACES TO PGXP-LINE2.
015900     STRING "This " DELIMITED BY SIZE
016000             WS-ADVERB DELIMITED BY SPACE
016100             " affects how your body processes " DELIMITED BY SIZE
016200             WS-DRUG-TITLE DELIMITED BY SPACE
016300             ", resulting in a '" DELIMITED BY SIZE
016400             PGXP-RISK-LABEL DELIMITED BY SPACE
016500             "' risk classification (confidence "
016600                 DELIMITED BY SIZE
016700             WS-PCT-EDIT(WS-PCT-START:) DELIMITED BY SIZE
016800             "%)." DELIMITED BY SIZE
016900        INTO PGXP-LINE2.
017000 200-EXIT.
017100     EXIT.
017200
017300 210-SET-ADVERB.
017400     MOVE "210-SET-ADVERB" TO PARA-NAME.                          091603TA
017500     EVALUATE PGXP-SEVERITY
017600         WHEN "critical" MOVE "critically"  TO WS-ADVERB
017700         WHEN "high"     MOVE "significantly" TO WS-ADVERB
017800         WHEN "moderate" MOVE "moderately"  TO WS-ADVERB
017900         WHEN "low"      MOVE "minimally"   TO WS-ADVERB
018000         WHEN "none"     MOVE "negligibly"  TO WS-ADVERB          020303TA
018100         WHEN OTHER      MOVE "potentially" TO WS-ADVERB
018200     END-EVALUATE.
018300 210-EXIT.
018400     EXIT.
018500
018600 220-SET-DRUG-TITLE.                                              062598DO
018700     MOVE "220-SET-DRUG-TITLE" TO PARA-NAME.                      091603TA
018800     EVALUATE PGXP-DRUG
018900         WHEN "CODEINE"      MOVE "Codeine"      TO WS-DRUG-TITLE
019000         WHEN "WARFARIN"     MOVE "Warfarin"     TO WS-DRUG-TITLE
019100         WHEN "CLOPIDOGREL"  MOVE "Clopidogrel"  TO WS-DRUG-TITLE
019200         WHEN "SIMVASTATIN"  MOVE "Simvastatin"  TO WS-DRUG-TITLE
019300         WHEN "AZATHIOPRINE" MOVE "Azathioprine" TO WS-DRUG-TITLE
019400         WHEN "FLUOROURACIL" MOVE "Fluorouracil" TO WS-DRUG-TITLE
019500         WHEN OTHER          MOVE PGXP-DRUG       TO WS-DRUG-TITLE
019600     END-EVALUATE.
019700 220-EXIT.
019800     EXIT.
019900
020000 230-TRIM-PERCENT.
020100     MOVE "230-TRIM-PERCENT" TO PARA-NAME.                        091603TA
020200     MOVE ZERO TO WS-LEAD-SPACES.
020300     INSPECT WS-PCT-EDIT TALLYING WS-LEAD-SPACES
020400             FOR LEADING SPACES.
020500     COMPUTE WS-PCT-START = WS-LEAD-SPACES + 1.
020600 230-EXIT.
020700     EXIT.
020800
020900 300-BUILD-DOSE-SENTENCE.
021000     MOVE "300-BUILD-DOSE-SENTENCE" TO PARA-NAME.                 091603TA
021100     MOVE SPACES TO PGXP-LINE3.
021200     MOVE PGXP-DOSE-RECOMMEND TO PGXP-LINE3.
021300 300-EXIT.
021400     EXIT.
021500
021600 400-BUILD-MONITORING-SENTENCE.                                   101994RK
021700     MOVE "400-BUILD-MONITORING-SENTENCE" TO PARA-NAME.           091603TA
021800     MOVE SPACES TO PGXP-LINE4.
021900     IF PGXP-MONITORING NOT = SPACES
022000         STRING "Monitoring guidance: " DELIMITED BY SIZE
022100                 PGXP-MONITORING DELIMITED BY SIZE
022200            INTO PGXP-LINE4.
022300 400-EXIT.
022400     EXIT.
022500
022600 500-BUILD-CLOSING-SENTENCE.
022700     MOVE "500-BUILD-CLOSING-SENTENCE" TO PARA-NAME.              091603TA
022800     MOVE SPACES TO PGXP-LINE5.
022900     MOVE WS-CLOSING-SENTENCE TO PGXP-LINE5.
023000 500-EXIT.
023100     EXIT.
