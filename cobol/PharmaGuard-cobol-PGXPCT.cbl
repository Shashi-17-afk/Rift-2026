000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* PGXPCT    -  CONFIDENCE-TO-PERCENT ROUNDER
000400*              TAKES THE TWO-DECIMAL CONFIDENCE SCORE PRODUCED BY
000500*              PGXRISK AND RETURNS THE ROUNDED WHOLE-NUMBER
000600*              PERCENTAGE USED IN THE EXPLANATION PARAGRAPH BUILT
000700*              BY PGXEXPL.  ONE SMALL UTILITY, CALLED ONCE PER
000800*              REQUEST - KEPT SEPARATE SO THE ROUNDING RULE LIVES
000900*              IN ONE PLACE.
001000*
001100*              R.KIRKEBY   03/22/94   ORIGINAL PROGRAM
001200*              R.KIRKEBY   08/02/94   CORRECTED HALF-UP ROUNDING
001300*                                      ON THE .XX5 BOUNDARY
001400*              D.OSEI      07/11/98   ADDED DEBUG-DUMP REDEFINES
001500*                                      FOR SYSOUT TRACE
001600*              D.OSEI      12/30/98   Y2K REVIEW - NO DATE FIELDS
001700*                                      IN THIS PROGRAM, NO CHANGE
001800*                                      REQUIRED
001900*              T.ANIGBOGU  05/14/02   REQ 4471 - TIGHTENED PIC ON
002000*                                      PGXPCT-PERCENT TO 999
002100*              T.ANIGBOGU  09/22/03   REQ 5208 - WS-PCT-WORK AND
002200*                                      WS-HUNDRED WERE SITTING IN
002300*                                      THEIR OWN SINGLE-FIELD 01
002400*                                      GROUPS FOR NO REASON.  BACK
002500*                                      TO STANDALONE 77-LEVELS,
002600*                                      SHOP STANDARD FOR A LONE
002700*                                      WORK FIELD
002800******************************************************************
002900 PROGRAM-ID.  PGXPCT.
003000 AUTHOR. R.KIRKEBY.
003100 INSTALLATION. COBOL DEVELOPMENT CENTER.
003200 DATE-WRITTEN. 03/22/94.
003300 DATE-COMPILED. 03/22/94.
003400 SECURITY. NON-CONFIDENTIAL.
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 INPUT-OUTPUT SECTION.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 77  WS-PCT-WORK                  PIC S9(4)V9(2) COMP-3.          092203TA
004700
004800* ALTERNATE DISPLAY VIEW OF THE WORK FIELD FOR SYSOUT TRACE DUMPS
004900 77  WS-PCT-DUMP REDEFINES WS-PCT-WORK PIC X(4).                  092203TA
005000
005100 77  WS-HUNDRED                   PIC 9(3) COMP VALUE 100.        092203TA
005200
005300* ALTERNATE VIEW USED ONLY WHEN DISPLAY-ING THE MULTIPLIER ABOVE
005400 77  WS-HUNDRED-DUMP REDEFINES WS-HUNDRED PIC X(2).               092203TA
005500
005600 01  WS-TRACE-SW                  PIC X(01) VALUE "N".
005700     88 TRACE-ON   VALUE "Y".
005800     88 TRACE-OFF  VALUE "N".
005900
006000* ALTERNATE VIEW OF THE TRACE SWITCH FOR DUMP LISTINGS
006100 01  WS-TRACE-SW-DUMP REDEFINES WS-TRACE-SW.
006200     05  WS-TRACE-SW-X            PIC X(01).
006300
006400 LINKAGE SECTION.
006500 01  PGXPCT-CONFIDENCE            PIC 9V99.
006600 01  PGXPCT-PERCENT               PIC 999.                        140502TA
006700
006800 PROCEDURE DIVISION USING PGXPCT-CONFIDENCE, PGXPCT-PERCENT.
006900 100-COMPUTE-PERCENT.
007000     MOVE ZERO TO WS-PCT-WORK.
007100     COMPUTE WS-PCT-WORK ROUNDED =                                080294RK
007200         PGXPCT-CONFIDENCE * WS-HUNDRED.
007300     MOVE WS-PCT-WORK TO PGXPCT-PERCENT.
007400     IF TRACE-ON
007500         DISPLAY "PGXPCT - CONFIDENCE " PGXPCT-CONFIDENCE
007600                 " -> PERCENT " PGXPCT-PERCENT.
007700 100-EXIT.
007800     GOBACK.
