000100******************************************************************
000200* PGXABND   -  STANDARD SHOP ABEND RECORD
000300*              COPIED INTO EVERY BATCH PROGRAM IN THE PHARMAGUARD
000400*              SUITE SO THE 1000-ABEND-RTN PARAGRAPH HAS A
000500*              COMMON LAYOUT TO WRITE TO SYSOUT BEFORE FORCING
000600*              THE 0C7.
000700*              R.KIRKEBY   03/09/94   ORIGINAL COPYBOOK
000800******************************************************************
000900 01  ABEND-REC.
001000     05  ABEND-PGM-ID            PIC X(08).
001100     05  PARA-NAME               PIC X(32).
001200     05  ABEND-REASON            PIC X(60).
001300     05  EXPECTED-VAL            PIC X(20).
001400     05  ACTUAL-VAL              PIC X(20).
001500     05  FILLER                  PIC X(10).
001600
001700 01  ZERO-VAL                    PIC 9 COMP VALUE 0.
001800 01  ONE-VAL                     PIC 9 COMP VALUE 1.
