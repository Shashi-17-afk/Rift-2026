000100******************************************************************
000200* PGXVCFR   -  VCF INPUT RECORD (PARSED FORM) AND WORK TABLE
000300*              ONE ROW PER VARIANT LINE READ FROM THE VARIANT
000400*              INPUT FILE FOR THE CURRENT RUN.  LOADED ONCE AT
000500*              JOB START BY PGXANLYZ PARAGRAPH 050-LOAD-VCF-TABLE
000600*              AND PASSED BY REFERENCE TO PGXVEXT FOR EXTRACTION.
000700*              R.KIRKEBY   03/11/94   ORIGINAL COPYBOOK
000800*              R.KIRKEBY   09/02/94   ADDED VCF-MALFORMED-SW (SW
000900*                                      RETIRED 06/98 - SEE COUNTER
001000*                                      IN PGXANLYZ WORKING-STORAGE)
001100*              D.OSEI      06/19/98   WIDENED VCF-INFO TO X(120)
001200******************************************************************
001300 01  PGXV-RAW-REC.
001400     05  PGXV-CHROM              PIC X(05).
001500     05  PGXV-POS                PIC 9(09).
001600     05  PGXV-ID                 PIC X(15).
001700     05  PGXV-REF                PIC X(10).
001800     05  PGXV-ALT                PIC X(30).
001900     05  PGXV-QUAL               PIC X(08).
002000     05  PGXV-FILTER             PIC X(10).
002100     05  PGXV-INFO               PIC X(120).                      061998DO
002200     05  FILLER                  PIC X(08).
002300
002400 01  PGXV-RAW-TABLE.
002500     05  PGXV-RAW-ENTRY OCCURS 500 TIMES INDEXED BY PGXV-IDX.
002600         10  PGXV-T-CHROM        PIC X(05).
002700         10  PGXV-T-POS          PIC 9(09).
002800         10  PGXV-T-ID           PIC X(15).
002900         10  PGXV-T-REF          PIC X(10).
003000         10  PGXV-T-ALT          PIC X(30).
003100         10  PGXV-T-QUAL         PIC X(08).
003200         10  PGXV-T-FILTER       PIC X(10).
003300         10  PGXV-T-INFO         PIC X(120).                      061998DO
003400         10  FILLER              PIC X(08).
003500
003600 01  PGXV-RAW-COUNT               PIC 9(04) COMP.
003700
003800******************************************************************
003900* RAW VCF TEXT LINE, AS READ FROM THE TAB/SPACE DELIMITED INPUT
004000* BEFORE UNSTRING-ING INTO THE 8 COLUMNS ABOVE.
004100******************************************************************
004200 01  PGXV-TEXT-LINE              PIC X(256).
