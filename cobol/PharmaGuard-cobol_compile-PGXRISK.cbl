000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* PGXRISK   -  RISK-ENGINE
000400*              INFERS THE DIPLOTYPE FOR THE GENE GOVERNING THE
000500*              CURRENT REQUEST FROM THE NORMALIZED VARIANT TABLE
000600*              BUILT BY PGXVEXT, DERIVES THE METABOLIZER PHENO-
000700*              TYPE, AND LOOKS UP THE DRUG RISK RULE.  CALLED
000800*              ONCE PER REQUEST BY PGXANLYZ PARAGRAPH
000900*              400-RUN-RISK-ENGINE.  RETURNS THE FULL ASSESSMENT
001000*              NARRATIVE FIELDS - PGXEXPL TURNS THESE INTO THE
001100*              PRINTED EXPLANATION.
001200*
001300*              R.KIRKEBY   04/18/94   ORIGINAL PROGRAM - CYP2D6/
001400*                                     CODEINE AND CYP2C9/WARFARIN
001500*                                     ONLY
001600*              R.KIRKEBY   07/29/94   ADDED CYP2C19/CLOPIDOGREL
001700*                                     AND SLCO1B1/SIMVASTATIN
001800*              R.KIRKEBY   02/14/95   ADDED TPMT/AZATHIOPRINE AND
001900*                                     DPYD/FLUOROURACIL RULE SETS
002000*              D.OSEI      06/22/98   ADDED REVERSED-PAIR RETRY IN
002100*                                     PHENOTYPE LOOKUP - SOME RS
002200*                                     COMBINATIONS WERE COMING IN
002300*                                     SWAPPED FROM PGXVEXT
002400*              D.OSEI      12/29/98   Y2K REVIEW - NO DATE FIELDS
002500*                                     IN THIS PROGRAM, NO CHANGE
002600*                                     REQUIRED
002700*              T.ANIGBOGU  03/11/02   REQ 4502 - UNKNOWN GENE/
002800*                                     PHENOTYPE PAIRS NOW RETURN
002900*                                     THE STANDARD "UNKNOWN" RULE
003000*                                     INSTEAD OF LEAVING FIELDS
003100*                                     BLANK
003200*              T.ANIGBOGU  09/08/03   REQ 5201 - DEDUPE ALLELE
003300*                                     HITS BY RSID BEFORE BUILDING
003400*                                     THE DIPLOTYPE
003500*              T.ANIGBOGU  09/16/03   REQ 5205 - PARA-NAME WAS NOT
003600*                                     BEING SET, SO A SYSOUT ABEND
003700*                                     DUMP FROM THIS PROGRAM GAVE
003800*                                     NO CLUE WHERE IT DIED.  ADDED
003900*                                     COPY PGXABND AND THE MOVE TO
004000*                                     PARA-NAME AT THE TOP OF EVERY
004100*                                     PARAGRAPH, SHOP STANDARD
004200*              T.ANIGBOGU  09/22/03   REQ 5208 - PGXK-HIT-COUNT WAS
004300*                                     SITTING ALONE IN ITS OWN 01
004400*                                     GROUP.  BACK TO A STANDALONE
004500*                                     77-LEVEL, SHOP STANDARD FOR
004600*                                     A LONE WORK FIELD
004700******************************************************************
004800 PROGRAM-ID.  PGXRISK.
004900 AUTHOR. R.KIRKEBY.
005000 INSTALLATION. COBOL DEVELOPMENT CENTER.
005100 DATE-WRITTEN. 04/18/94.
005200 DATE-COMPILED. 04/18/94.
005300 SECURITY. NON-CONFIDENTIAL.
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 INPUT-OUTPUT SECTION.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 WORKING-STORAGE SECTION.
006500     COPY PGXABND.                                                091603TA
006600
006700 01  PGXK-HIT-TABLE.
006800     05  PGXK-HIT OCCURS 2 TIMES.
006900         10  PGXK-HIT-RSID         PIC X(15).
007000         10  PGXK-HIT-STAR         PIC X(10).
007100         10  PGXK-HIT-ACTIVITY     PIC X(10).
007200
007300* ALTERNATE VIEW OF THE HIT TABLE FOR SYSOUT TRACE DUMPS
007400 01  PGXK-HIT-TABLE-DUMP REDEFINES PGXK-HIT-TABLE.
007500     05  PGXK-HIT-DUMP OCCURS 2 TIMES.
007600         10  PGXK-HIT-DUMP-X       PIC X(35).
007700
007800 77  PGXK-HIT-COUNT                PIC 9 COMP VALUE ZERO.         092203TA
007900
008000 01  PGXK-MATCH-SW                 PIC X(01) VALUE "N".
008100     88  PGXK-MATCHED              VALUE "Y".
008200     88  PGXK-NOT-MATCHED          VALUE "N".
008300
008400 01  PGXK-RULE-FOUND-SW            PIC X(01) VALUE "N".
008500     88  PGXK-RULE-FOUND           VALUE "Y".
008600
008700 01  PGXK-CUR-STAR                 PIC X(10).
008800 01  PGXK-CUR-ACTIVITY             PIC X(10).
008900 01  PGXK-ACT1                     PIC X(10).
009000 01  PGXK-ACT2                     PIC X(10).
009100 01  PGXK-ACT-PAIR                 PIC X(20).
009200 01  PGXK-ACT-PAIR-REV             PIC X(20).
009300
009400* ALTERNATE VIEW OF THE FIRST ACTIVITY TOKEN FOR TRACE DISPLAYS
009500 01  PGXK-ACT-DUMP REDEFINES PGXK-ACT1.
009600     05  PGXK-ACT-DUMP-X           PIC X(10).
009700
009800* ALTERNATE VIEW OF THE DETECTED ACTIVITY PAIR FOR SYSOUT TRACE
009900 01  PGXK-ACT-PAIR-DUMP REDEFINES PGXK-ACT-PAIR.
010000     05  PGXK-ACT-PAIR-DUMP-X      PIC X(20).
010100
010200 01  WS-CALC-WS.
010300     05  WS-CONF-WORK              PIC 9V99 COMP-3.
010400
010500 LINKAGE SECTION.
010600 COPY PGXVARNT.
010700
010800 01  PGXRISK-REC.
010900     05  PGXK-GENE                 PIC X(08).
011000     05  PGXK-DIPLOTYPE            PIC X(20).
011100     05  PGXK-PHENOTYPE            PIC X(07).
011200     05  PGXK-PHENOTYPE-FULL       PIC X(25).
011300     05  PGXK-RISK-LABEL           PIC X(13).
011400     05  PGXK-SEVERITY             PIC X(08).
011500     05  PGXK-CONFIDENCE           PIC 9V99.
011600     05  PGXK-DOSE-RECOMMEND       PIC X(120).
011700     05  PGXK-MONITORING           PIC X(100).
011800     05  PGXK-RATIONALE            PIC X(120).
011900
012000 01  RETURN-CD                     PIC S9(04) COMP.
012100
012200 PROCEDURE DIVISION USING PGXRISK-REC, PGXN-VARIANT-TABLE,
012300         PGXN-VARIANT-COUNT, RETURN-CD.
012400     PERFORM 100-ALLELE-INFERENCE THRU 100-EXIT.
012500     PERFORM 200-BUILD-DIPLOTYPE THRU 200-EXIT.
012600     PERFORM 300-LOOKUP-PHENOTYPE THRU 300-EXIT.
012700     PERFORM 400-LOOKUP-RISK-RULE THRU 400-EXIT.
012800     PERFORM 500-EXPAND-PHENOTYPE-FULL THRU 500-EXIT.
012900     MOVE ZERO TO RETURN-CD.
013000     GOBACK.
013100
013200******************************************************************
013300* 100 SERIES - SCAN THE NORMALIZED VARIANT TABLE IN DETECTION
013400* ORDER AND RECORD UP TO TWO DISTINCT RSID HITS AGAINST THE
013500* STAR-ALLELE TABLE FOR THE REQUEST'S GENE.
013600******************************************************************
013700 100-ALLELE-INFERENCE.
013800     MOVE "100-ALLELE-INFERENCE" TO PARA-NAME.                    091603TA
013900     MOVE ZERO TO PGXK-HIT-COUNT.
014000     PERFORM 105-SCAN-ONE-VARIANT THRU 105-EXIT
014100         VARYING PGXN-IDX FROM 1 BY 1 UNTIL
014200         PGXN-IDX > PGXN-VARIANT-COUNT OR PGXK-HIT-COUNT = 2.
014300 100-EXIT.
014400     EXIT.
014500
014600 105-SCAN-ONE-VARIANT.
014700     MOVE "105-SCAN-ONE-VARIANT" TO PARA-NAME.                    091603TA
014800     SET PGXK-NOT-MATCHED TO TRUE.
014900     EVALUATE PGXK-GENE
015000         WHEN "CYP2D6"  PERFORM 110-SCAN-CYP2D6  THRU 110-EXIT
015100         WHEN "CYP2C9"  PERFORM 120-SCAN-CYP2C9  THRU 120-EXIT
015200         WHEN "CYP2C19" PERFORM 130-SCAN-CYP2C19 THRU 130-EXIT
015300         WHEN "SLCO1B1" PERFORM 140-SCAN-SLCO1B1 THRU 140-EXIT
015400         WHEN "TPMT"    PERFORM 150-SCAN-TPMT    THRU 150-EXIT
015500         WHEN "DPYD"    PERFORM 160-SCAN-DPYD    THRU 160-EXIT
015600     END-EVALUATE.
015700     IF PGXK-MATCHED
015800         PERFORM 170-RECORD-HIT THRU 170-EXIT.
015900 105-EXIT.
016000     EXIT.
016100
016200 110-SCAN-CYP2D6.
016300     MOVE "110-SCAN-CYP2D6" TO PARA-NAME.                         091603TA
016400     EVALUATE PGXN-T-RSID(PGXN-IDX)
016500         WHEN "rs3892097"
016600             MOVE "*4"      TO PGXK-CUR-STAR
016700             MOVE "none"    TO PGXK-CUR-ACTIVITY
016800             SET PGXK-MATCHED TO TRUE
016900         WHEN "rs5030655"
017000             MOVE "*6"      TO PGXK-CUR-STAR
017100             MOVE "none"    TO PGXK-CUR-ACTIVITY
017200             SET PGXK-MATCHED TO TRUE
017300         WHEN "rs16947"
017400             MOVE "*2"      TO PGXK-CUR-STAR
017500             MOVE "normal"  TO PGXK-CUR-ACTIVITY
017600             SET PGXK-MATCHED TO TRUE
017700         WHEN "rs1065852"
017800             MOVE "*10"     TO PGXK-CUR-STAR
017900             MOVE "reduced" TO PGXK-CUR-ACTIVITY
018000             SET PGXK-MATCHED TO TRUE
018100         WHEN "rs28371725"
018200             MOVE "*41"     TO PGXK-CUR-STAR
018300             MOVE "reduced" TO PGXK-CUR-ACTIVITY
018400             SET PGXK-MATCHED TO TRUE
018500         WHEN "rs1135840"
018600             MOVE "*2"      TO PGXK-CUR-STAR
018700             MOVE "normal"  TO PGXK-CUR-ACTIVITY
018800             SET PGXK-MATCHED TO TRUE
018900     END-EVALUATE.
019000 110-EXIT.
019100     EXIT.
019200
019300 120-SCAN-CYP2C9.
019400     MOVE "120-SCAN-CYP2C9" TO PARA-NAME.                         091603TA
019500     EVALUATE PGXN-T-RSID(PGXN-IDX)
019600         WHEN "rs1799853"
019700             MOVE "*2"      TO PGXK-CUR-STAR
019800             MOVE "reduced" TO PGXK-CUR-ACTIVITY
019900             SET PGXK-MATCHED TO TRUE
020000         WHEN "rs1057910"
020100             MOVE "*3"      TO PGXK-CUR-STAR
020200             MOVE "none"    TO PGXK-CUR-ACTIVITY
020300             SET PGXK-MATCHED TO TRUE
020400         WHEN "rs28371686"
020500             MOVE "*5"      TO PGXK-CUR-STAR
020600             MOVE "none"    TO PGXK-CUR-ACTIVITY
020700             SET PGXK-MATCHED TO TRUE
020800         WHEN "rs72558187"
020900             MOVE "*6"      TO PGXK-CUR-STAR
021000             MOVE "none"    TO PGXK-CUR-ACTIVITY
021100             SET PGXK-MATCHED TO TRUE
021200     END-EVALUATE.
021300 120-EXIT.
021400     EXIT.
021500
021600 130-SCAN-CYP2C19.
021700     MOVE "130-SCAN-CYP2C19" TO PARA-NAME.                        091603TA
021800     EVALUATE PGXN-T-RSID(PGXN-IDX)
021900         WHEN "rs4244285"
022000             MOVE "*2"        TO PGXK-CUR-STAR
022100             MOVE "none"      TO PGXK-CUR-ACTIVITY
022200             SET PGXK-MATCHED TO TRUE
022300         WHEN "rs4986893"
022400             MOVE "*3"        TO PGXK-CUR-STAR
022500             MOVE "none"      TO PGXK-CUR-ACTIVITY
022600             SET PGXK-MATCHED TO TRUE
022700         WHEN "rs12248560"
022800             MOVE "*17"       TO PGXK-CUR-STAR
022900             MOVE "increased" TO PGXK-CUR-ACTIVITY
023000             SET PGXK-MATCHED TO TRUE
023100         WHEN "rs28399504"
023200             MOVE "*4"        TO PGXK-CUR-STAR
023300             MOVE "none"      TO PGXK-CUR-ACTIVITY
023400             SET PGXK-MATCHED TO TRUE
023500     END-EVALUATE.
023600 130-EXIT.
023700     EXIT.
023800
023900 140-SCAN-SLCO1B1.
024000     MOVE "140-SCAN-SLCO1B1" TO PARA-NAME.                        091603TA
024100     EVALUATE PGXN-T-RSID(PGXN-IDX)
024200         WHEN "rs4149056"
024300             MOVE "*5"      TO PGXK-CUR-STAR
024400             MOVE "reduced" TO PGXK-CUR-ACTIVITY
024500             SET PGXK-MATCHED TO TRUE
024600         WHEN "rs2306283"
024700             MOVE "*1b"     TO PGXK-CUR-STAR
024800             MOVE "normal"  TO PGXK-CUR-ACTIVITY
024900             SET PGXK-MATCHED TO TRUE
025000         WHEN "rs11045819"
025100             MOVE "*15"     TO PGXK-CUR-STAR
025200             MOVE "reduced" TO PGXK-CUR-ACTIVITY
025300             SET PGXK-MATCHED TO TRUE
025400     END-EVALUATE.
025500 140-EXIT.
025600     EXIT.
025700
025800 150-SCAN-TPMT.
025900     MOVE "150-SCAN-TPMT" TO PARA-NAME.                           091603TA
026000     EVALUATE PGXN-T-RSID(PGXN-IDX)
026100         WHEN "rs1800460"
026200             MOVE "*3B"  TO PGXK-CUR-STAR
026300             MOVE "none" TO PGXK-CUR-ACTIVITY
026400             SET PGXK-MATCHED TO TRUE
026500         WHEN "rs1142345"
026600             MOVE "*3C"  TO PGXK-CUR-STAR
026700             MOVE "none" TO PGXK-CUR-ACTIVITY
026800             SET PGXK-MATCHED TO TRUE
026900         WHEN "rs1800462"
027000             MOVE "*2"   TO PGXK-CUR-STAR
027100             MOVE "none" TO PGXK-CUR-ACTIVITY
027200             SET PGXK-MATCHED TO TRUE
027300         WHEN "rs1800584"
027400             MOVE "*3A"  TO PGXK-CUR-STAR
027500             MOVE "none" TO PGXK-CUR-ACTIVITY
027600             SET PGXK-MATCHED TO TRUE
027700     END-EVALUATE.
027800 150-EXIT.
027900     EXIT.
028000
028100 160-SCAN-DPYD.
028200     MOVE "160-SCAN-DPYD" TO PARA-NAME.                           091603TA
028300     EVALUATE PGXN-T-RSID(PGXN-IDX)
028400         WHEN "rs3918290"
028500             MOVE "*2A"        TO PGXK-CUR-STAR
028600             MOVE "none"       TO PGXK-CUR-ACTIVITY
028700             SET PGXK-MATCHED TO TRUE
028800         WHEN "rs67376798"
028900             MOVE "c.2846A>T"  TO PGXK-CUR-STAR
029000             MOVE "reduced"    TO PGXK-CUR-ACTIVITY
029100             SET PGXK-MATCHED TO TRUE
029200         WHEN "rs55886062"
029300             MOVE "c.1679T>G"  TO PGXK-CUR-STAR
029400             MOVE "none"       TO PGXK-CUR-ACTIVITY
029500             SET PGXK-MATCHED TO TRUE
029600         WHEN "rs75017182"
029700             MOVE "c.1236G>A"  TO PGXK-CUR-STAR
029800             MOVE "reduced"    TO PGXK-CUR-ACTIVITY
029900             SET PGXK-MATCHED TO TRUE
030000     END-EVALUATE.
030100 160-EXIT.
030200     EXIT.
030300
030400******************************************************************
030500* A SECOND HIT AT AN RSID ALREADY RECORDED DOES NOT COUNT AS A
030600* DISTINCT ALLELE - REQ 5201.
030700******************************************************************
030800 170-RECORD-HIT.                                                  090803TA
030900     MOVE "170-RECORD-HIT" TO PARA-NAME.                          091603TA
031000     IF PGXK-HIT-COUNT = 0
031100         ADD 1 TO PGXK-HIT-COUNT
031200         MOVE PGXN-T-RSID(PGXN-IDX)
031300             TO PGXK-HIT-RSID(PGXK-HIT-COUNT)
031400         MOVE PGXK-CUR-STAR TO PGXK-HIT-STAR(PGXK-HIT-COUNT)
031500         MOVE PGXK-CUR-ACTIVITY
031600             TO PGXK-HIT-ACTIVITY(PGXK-HIT-COUNT)
031700     ELSE
031800         IF PGXN-T-RSID(PGXN-IDX) NOT = PGXK-HIT-RSID(1)
031900             ADD 1 TO PGXK-HIT-COUNT
032000             MOVE PGXN-T-RSID(PGXN-IDX)
032100                 TO PGXK-HIT-RSID(PGXK-HIT-COUNT)
032200             MOVE PGXK-CUR-STAR TO PGXK-HIT-STAR(PGXK-HIT-COUNT)
032300             MOVE PGXK-CUR-ACTIVITY
032400                 TO PGXK-HIT-ACTIVITY(PGXK-HIT-COUNT)
032500         END-IF
032600     END-IF.
032700 170-EXIT.
032800     EXIT.
032900
033000******************************************************************
033100* 200 SERIES - TURN THE HIT TABLE INTO A DIPLOTYPE STRING AND
033200* THE ACTIVITY PAIR (BOTH ORDERS) USED BY THE PHENOTYPE LOOKUP.
033300******************************************************************
033400 200-BUILD-DIPLOTYPE.
033500     MOVE "200-BUILD-DIPLOTYPE" TO PARA-NAME.                     091603TA
033600     EVALUATE PGXK-HIT-COUNT
033700         WHEN 0
033800             MOVE "*1/*1"  TO PGXK-DIPLOTYPE
033900             MOVE "normal" TO PGXK-ACT1
034000             MOVE "normal" TO PGXK-ACT2
034100         WHEN 1
034200             MOVE SPACES TO PGXK-DIPLOTYPE
034300             STRING PGXK-HIT-STAR(1) DELIMITED BY SPACE
034400                     "/*1" DELIMITED BY SIZE
034500                INTO PGXK-DIPLOTYPE
034600             MOVE PGXK-HIT-ACTIVITY(1) TO PGXK-ACT1
034700             MOVE "normal"             TO PGXK-ACT2
034800         WHEN 2
034900             MOVE SPACES TO PGXK-DIPLOTYPE
035000             STRING PGXK-HIT-STAR(1) DELIMITED BY SPACE
035100                     "/" DELIMITED BY SIZE
035200                     PGXK-HIT-STAR(2) DELIMITED BY SPACE
035300                INTO PGXK-DIPLOTYPE
035400             MOVE PGXK-HIT-ACTIVITY(1) TO PGXK-ACT1
035500             MOVE PGXK-HIT-ACTIVITY(2) TO PGXK-ACT2
035600     END-EVALUATE.
035700     MOVE SPACES TO PGXK-ACT-PAIR.
035800     STRING PGXK-ACT1 DELIMITED BY SPACE
035900             "+" DELIMITED BY SIZE
036000             PGXK-ACT2 DELIMITED BY SPACE
036100        INTO PGXK-ACT-PAIR.
036200     MOVE SPACES TO PGXK-ACT-PAIR-REV.
036300     STRING PGXK-ACT2 DELIMITED BY SPACE
036400             "+" DELIMITED BY SIZE
036500             PGXK-ACT1 DELIMITED BY SPACE
036600        INTO PGXK-ACT-PAIR-REV.
036700 200-EXIT.
036800     EXIT.
036900
037000******************************************************************
037100* 300 SERIES - ACTIVITY PAIR TO METABOLIZER PHENOTYPE.  TRY THE
037200* PAIR AS DETECTED, THEN THE REVERSED PAIR, THEN DEFAULT NM -
037300* D.OSEI 06/22/98.
037400******************************************************************
037500 300-LOOKUP-PHENOTYPE.
037600     MOVE "300-LOOKUP-PHENOTYPE" TO PARA-NAME.                    091603TA
037700     MOVE "NM" TO PGXK-PHENOTYPE.
037800     EVALUATE PGXK-GENE
037900         WHEN "CYP2D6"  PERFORM 310-PHENO-CYP2D6  THRU 310-EXIT
038000         WHEN "CYP2C9"  PERFORM 320-PHENO-CYP2C9  THRU 320-EXIT
038100         WHEN "CYP2C19" PERFORM 330-PHENO-CYP2C19 THRU 330-EXIT
038200         WHEN "SLCO1B1" PERFORM 340-PHENO-SLCO1B1 THRU 340-EXIT
038300         WHEN "TPMT"    PERFORM 350-PHENO-TPMT    THRU 350-EXIT
038400         WHEN "DPYD"    PERFORM 360-PHENO-DPYD    THRU 360-EXIT
038500     END-EVALUATE.
038600 300-EXIT.
038700     EXIT.
038800
038900 310-PHENO-CYP2D6.
039000     MOVE "310-PHENO-CYP2D6" TO PARA-NAME.                        091603TA
039100     EVALUATE PGXK-ACT-PAIR
039200         WHEN "none+none"           MOVE "PM"  TO PGXK-PHENOTYPE
039300         WHEN "none+reduced"        MOVE "PM"  TO PGXK-PHENOTYPE
039400         WHEN "reduced+none"        MOVE "PM"  TO PGXK-PHENOTYPE
039500         WHEN "reduced+reduced"     MOVE "IM"  TO PGXK-PHENOTYPE
039600         WHEN "normal+none"         MOVE "IM"  TO PGXK-PHENOTYPE
039700         WHEN "normal+reduced"      MOVE "IM"  TO PGXK-PHENOTYPE
039800         WHEN "none+increased"      MOVE "IM"  TO PGXK-PHENOTYPE
039900         WHEN "increased+none"      MOVE "IM"  TO PGXK-PHENOTYPE
040000         WHEN "normal+normal"       MOVE "NM"  TO PGXK-PHENOTYPE
040100         WHEN "normal+increased"    MOVE "RM"  TO PGXK-PHENOTYPE
040200         WHEN "increased+normal"    MOVE "RM"  TO PGXK-PHENOTYPE
040300         WHEN "increased+increased" MOVE "URM" TO PGXK-PHENOTYPE
040400         WHEN OTHER
040500             EVALUATE PGXK-ACT-PAIR-REV                           062298DO
040600                 WHEN "none+none"
040700                     MOVE "PM"  TO PGXK-PHENOTYPE
040800                 WHEN "none+reduced"
040900                     MOVE "PM"  TO PGXK-PHENOTYPE
041000                 WHEN "reduced+none"
041100                     MOVE "PM"  TO PGXK-PHENOTYPE
041200                 WHEN "reduced+reduced"
041300                     MOVE "IM"  TO PGXK-PHENOTYPE
041400                 WHEN "normal+none"
041500                     MOVE "IM"  TO PGXK-PHENOTYPE
041600                 WHEN "normal+reduced"
041700                     MOVE "IM"  TO PGXK-PHENOTYPE
041800                 WHEN "none+increased"
041900                     MOVE "IM"  TO PGXK-PHENOTYPE
042000                 WHEN "increased+none"
042100                     MOVE "IM"  TO PGXK-PHENOTYPE
042200                 WHEN "normal+normal"
042300                     MOVE "NM"  TO PGXK-PHENOTYPE
042400                 WHEN "normal+increased"
042500                     MOVE "RM"  TO PGXK-PHENOTYPE
042600                 WHEN "increased+normal"
042700                     MOVE "RM"  TO PGXK-PHENOTYPE
042800                 WHEN "increased+increased"
042900                     MOVE "URM" TO PGXK-PHENOTYPE
043000                 WHEN OTHER
043100                     MOVE "NM"  TO PGXK-PHENOTYPE
043200             END-EVALUATE
043300     END-EVALUATE.
043400 310-EXIT.
043500     EXIT.
043600
043700 320-PHENO-CYP2C9.
043800     MOVE "320-PHENO-CYP2C9" TO PARA-NAME.                        091603TA
043900     EVALUATE PGXK-ACT-PAIR
044000         WHEN "none+none"           MOVE "PM" TO PGXK-PHENOTYPE
044100         WHEN "reduced+none"        MOVE "IM" TO PGXK-PHENOTYPE
044200         WHEN "reduced+reduced"     MOVE "IM" TO PGXK-PHENOTYPE
044300         WHEN "normal+none"         MOVE "IM" TO PGXK-PHENOTYPE
044400         WHEN "normal+reduced"      MOVE "IM" TO PGXK-PHENOTYPE
044500         WHEN "normal+normal"       MOVE "NM" TO PGXK-PHENOTYPE
044600         WHEN OTHER
044700             EVALUATE PGXK-ACT-PAIR-REV
044800                 WHEN "none+none"
044900                     MOVE "PM" TO PGXK-PHENOTYPE
045000                 WHEN "reduced+none"
045100                     MOVE "IM" TO PGXK-PHENOTYPE
045200                 WHEN "reduced+reduced"
045300                     MOVE "IM" TO PGXK-PHENOTYPE
045400                 WHEN "normal+none"
045500                     MOVE "IM" TO PGXK-PHENOTYPE
045600                 WHEN "normal+reduced"
045700                     MOVE "IM" TO PGXK-PHENOTYPE
045800                 WHEN "normal+normal"
045900                     MOVE "NM" TO PGXK-PHENOTYPE
046000                 WHEN OTHER
046100                     MOVE "NM" TO PGXK-PHENOTYPE
046200             END-EVALUATE
046300     END-EVALUATE.
046400 320-EXIT.
046500     EXIT.
046600
046700 330-PHENO-CYP2C19.                                               072994RK
046800     MOVE "330-PHENO-CYP2C19" TO PARA-NAME.                       091603TA
046900     EVALUATE PGXK-ACT-PAIR
047000         WHEN "none+none"           MOVE "PM"  TO PGXK-PHENOTYPE
047100         WHEN "none+reduced"        MOVE "PM"  TO PGXK-PHENOTYPE
047200         WHEN "reduced+none"        MOVE "PM"  TO PGXK-PHENOTYPE
047300         WHEN "reduced+reduced"     MOVE "PM"  TO PGXK-PHENOTYPE
047400         WHEN "normal+none"         MOVE "IM"  TO PGXK-PHENOTYPE
047500         WHEN "normal+reduced"      MOVE "IM"  TO PGXK-PHENOTYPE
047600         WHEN "none+increased"      MOVE "IM"  TO PGXK-PHENOTYPE
047700         WHEN "increased+none"      MOVE "IM"  TO PGXK-PHENOTYPE
047800         WHEN "normal+normal"       MOVE "NM"  TO PGXK-PHENOTYPE
047900         WHEN "normal+increased"    MOVE "RM"  TO PGXK-PHENOTYPE
048000         WHEN "increased+normal"    MOVE "RM"  TO PGXK-PHENOTYPE
048100         WHEN "increased+increased" MOVE "URM" TO PGXK-PHENOTYPE
048200         WHEN OTHER
048300             EVALUATE PGXK-ACT-PAIR-REV
048400                 WHEN "none+none"
048500                     MOVE "PM"  TO PGXK-PHENOTYPE
048600                 WHEN "none+reduced"
048700                     MOVE "PM"  TO PGXK-PHENOTYPE
048800                 WHEN "reduced+none"
048900                     MOVE "PM"  TO PGXK-PHENOTYPE
049000                 WHEN "reduced+reduced"
049100                     MOVE "PM"  TO PGXK-PHENOTYPE
049200                 WHEN "normal+none"
049300                     MOVE "IM"  TO PGXK-PHENOTYPE
049400                 WHEN "normal+reduced"
049500                     MOVE "IM"  TO PGXK-PHENOTYPE
049600                 WHEN "none+increased"
049700                     MOVE "IM"  TO PGXK-PHENOTYPE
049800                 WHEN "increased+none"
049900                     MOVE "IM"  TO PGXK-PHENOTYPE
050000                 WHEN "normal+normal"
050100                     MOVE "NM"  TO PGXK-PHENOTYPE
050200                 WHEN "normal+increased"
050300                     MOVE "RM"  TO PGXK-PHENOTYPE
050400                 WHEN "increased+normal"
050500                     MOVE "RM"  TO PGXK-PHENOTYPE
050600                 WHEN "increased+increased"
050700                     MOVE "URM" TO PGXK-PHENOTYPE
050800                 WHEN OTHER
050900                     MOVE "NM"  TO PGXK-PHENOTYPE
051000             END-EVALUATE
051100     END-EVALUATE.
051200 330-EXIT.
051300     EXIT.
051400
051500 340-PHENO-SLCO1B1.
051600     MOVE "340-PHENO-SLCO1B1" TO PARA-NAME.                       091603TA
051700     EVALUATE PGXK-ACT-PAIR
051800         WHEN "reduced+reduced"     MOVE "PM" TO PGXK-PHENOTYPE
051900         WHEN "none+reduced"        MOVE "PM" TO PGXK-PHENOTYPE
052000         WHEN "reduced+none"        MOVE "PM" TO PGXK-PHENOTYPE
052100         WHEN "normal+reduced"      MOVE "IM" TO PGXK-PHENOTYPE
052200         WHEN "reduced+normal"      MOVE "IM" TO PGXK-PHENOTYPE
052300         WHEN "normal+none"         MOVE "IM" TO PGXK-PHENOTYPE
052400         WHEN "none+normal"         MOVE "IM" TO PGXK-PHENOTYPE
052500         WHEN "normal+normal"       MOVE "NM" TO PGXK-PHENOTYPE
052600         WHEN OTHER
052700             EVALUATE PGXK-ACT-PAIR-REV
052800                 WHEN "reduced+reduced"
052900                     MOVE "PM" TO PGXK-PHENOTYPE
053000                 WHEN "none+reduced"
053100                     MOVE "PM" TO PGXK-PHENOTYPE
053200                 WHEN "reduced+none"
053300                     MOVE "PM" TO PGXK-PHENOTYPE
053400                 WHEN "normal+reduced"
053500                     MOVE "IM" TO PGXK-PHENOTYPE
053600                 WHEN "reduced+normal"
053700                     MOVE "IM" TO PGXK-PHENOTYPE
053800                 WHEN "normal+none"
053900                     MOVE "IM" TO PGXK-PHENOTYPE
054000                 WHEN "none+normal"
054100                     MOVE "IM" TO PGXK-PHENOTYPE
054200                 WHEN "normal+normal"
054300                     MOVE "NM" TO PGXK-PHENOTYPE
054400                 WHEN OTHER
054500                     MOVE "NM" TO PGXK-PHENOTYPE
054600             END-EVALUATE
054700     END-EVALUATE.
054800 340-EXIT.
054900     EXIT.
055000
055100 350-PHENO-TPMT.                                                  021495RK
055200     MOVE "350-PHENO-TPMT" TO PARA-NAME.                          091603TA
055300     EVALUATE PGXK-ACT-PAIR
055400         WHEN "none+none"     MOVE "PM" TO PGXK-PHENOTYPE
055500         WHEN "normal+none"   MOVE "IM" TO PGXK-PHENOTYPE
055600         WHEN "normal+normal" MOVE "NM" TO PGXK-PHENOTYPE
055700         WHEN OTHER
055800             EVALUATE PGXK-ACT-PAIR-REV
055900                 WHEN "none+none"     MOVE "PM" TO PGXK-PHENOTYPE
056000                 WHEN "normal+none"   MOVE "IM" TO PGXK-PHENOTYPE
056100                 WHEN "normal+normal" MOVE "NM" TO PGXK-PHENOTYPE
056200                 WHEN OTHER           MOVE "NM" TO PGXK-PHENOTYPE
056300             END-EVALUATE
056400     END-EVALUATE.
056500 350-EXIT.
056600     EXIT.
056700
056800 360-PHENO-DPYD.
056900     MOVE "360-PHENO-DPYD" TO PARA-NAME.                          091603TA
057000     EVALUATE PGXK-ACT-PAIR
057100         WHEN "none+none"      MOVE "PM" TO PGXK-PHENOTYPE
057200         WHEN "none+reduced"   MOVE "PM" TO PGXK-PHENOTYPE
057300         WHEN "normal+none"    MOVE "IM" TO PGXK-PHENOTYPE
057400         WHEN "normal+reduced" MOVE "IM" TO PGXK-PHENOTYPE
057500         WHEN "normal+normal"  MOVE "NM" TO PGXK-PHENOTYPE
057600         WHEN OTHER
057700             EVALUATE PGXK-ACT-PAIR-REV
057800                 WHEN "none+none"      MOVE "PM" TO PGXK-PHENOTYPE
057900                 WHEN "none+reduced"   MOVE "PM" TO PGXK-PHENOTYPE
058000                 WHEN "normal+none"    MOVE "IM" TO PGXK-PHENOTYPE
058100                 WHEN "normal+reduced" MOVE "IM" TO PGXK-PHENOTYPE
058200                 WHEN "normal+normal"  MOVE "NM" TO PGXK-PHENOTYPE
058300                 WHEN OTHER            MOVE "NM" TO PGXK-PHENOTYPE
058400             END-EVALUATE
058500     END-EVALUATE.
058600 360-EXIT.
058700     EXIT.
058800
058900******************************************************************
059000* 400 SERIES - GENE/PHENOTYPE TO DRUG RISK RULE.  ANY COMBINATION
059100* NOT COVERED BELOW FALLS TO THE STANDARD "UNKNOWN" RULE - REQ
059200* 4502.
059300******************************************************************
059400 400-LOOKUP-RISK-RULE.
059500     MOVE "400-LOOKUP-RISK-RULE" TO PARA-NAME.                    091603TA
059600     MOVE "N" TO PGXK-RULE-FOUND-SW.
059700     MOVE SPACES TO PGXK-RISK-LABEL PGXK-SEVERITY
059800         PGXK-DOSE-RECOMMEND PGXK-MONITORING PGXK-RATIONALE.
059900     EVALUATE PGXK-GENE
060000         WHEN "CYP2D6"  PERFORM 410-RULE-CYP2D6  THRU 410-EXIT
060100         WHEN "CYP2C9"  PERFORM 420-RULE-CYP2C9  THRU 420-EXIT
060200         WHEN "CYP2C19" PERFORM 430-RULE-CYP2C19 THRU 430-EXIT
060300         WHEN "SLCO1B1" PERFORM 440-RULE-SLCO1B1 THRU 440-EXIT
060400         WHEN "TPMT"    PERFORM 450-RULE-TPMT    THRU 450-EXIT
060500         WHEN "DPYD"    PERFORM 460-RULE-DPYD    THRU 460-EXIT
060600     END-EVALUATE.
060700     IF NOT PGXK-RULE-FOUND
060800         PERFORM 490-UNKNOWN-RULE THRU 490-EXIT.
060900 400-EXIT.
061000     EXIT.
061100
061200 410-RULE-CYP2D6.
061300     MOVE "410-RULE-CYP2D6" TO PARA-NAME.                         091603TA
061400     EVALUATE PGXK-PHENOTYPE
061500         WHEN "PM"
061600             MOVE "Ineffective" TO PGXK-RISK-LABEL
061700             MOVE "high"        TO PGXK-SEVERITY
061800             MOVE 0.92          TO PGXK-CONFIDENCE
061900             STRING "Avoid codeine; use non-opioid alternative "
062000                     "or significantly reduced dose of "
062100                     "alternative opioids." DELIMITED BY SIZE
062200                INTO PGXK-DOSE-RECOMMEND
062300             STRING "If opioid required, select agent not "
062400                     "dependent on CYP2D6 (e.g., morphine, "
062500                     "oxymorphone)." DELIMITED BY SIZE
062600                INTO PGXK-MONITORING
062700             STRING "Poor CYP2D6 metabolisers cannot convert "
062800                     "codeine to morphine adequately, risking "
062900                     "treatment failure." DELIMITED BY SIZE
063000                INTO PGXK-RATIONALE
063100             SET PGXK-RULE-FOUND TO TRUE
063200         WHEN "IM"
063300             MOVE "Adjust Dosage" TO PGXK-RISK-LABEL
063400             MOVE "moderate"      TO PGXK-SEVERITY
063500             MOVE 0.78            TO PGXK-CONFIDENCE
063600             STRING "Use with caution; consider reduced dose or "
063700                     "alternative analgesic." DELIMITED BY SIZE
063800                INTO PGXK-DOSE-RECOMMEND
063900             STRING "Monitor for reduced efficacy; pain scores "
064000                     "should be reassessed at 24 h."
064100                     DELIMITED BY SIZE
064200                INTO PGXK-MONITORING
064300             STRING "Reduced CYP2D6 activity leads to diminished "
064400                     "morphine production." DELIMITED BY SIZE
064500                INTO PGXK-RATIONALE
064600             SET PGXK-RULE-FOUND TO TRUE
064700         WHEN "NM"
064800             MOVE "Safe"          TO PGXK-RISK-LABEL
064900             MOVE "low"           TO PGXK-SEVERITY
065000             MOVE 0.85            TO PGXK-CONFIDENCE
065100             MOVE "Standard dosing per label."
065200                 TO PGXK-DOSE-RECOMMEND
065300             MOVE "Routine monitoring."         TO PGXK-MONITORING
065400             STRING "Normal CYP2D6 activity; codeine metabolism "
065500                     "expected to be typical." DELIMITED BY SIZE
065600                INTO PGXK-RATIONALE
065700             SET PGXK-RULE-FOUND TO TRUE
065800         WHEN "RM"
065900             MOVE "Toxic"         TO PGXK-RISK-LABEL
066000             MOVE "high"          TO PGXK-SEVERITY
066100             MOVE 0.88            TO PGXK-CONFIDENCE
066200             STRING "Use lower dose; monitor for signs of "
066300                     "opioid excess." DELIMITED BY SIZE
066400                INTO PGXK-DOSE-RECOMMEND
066500             STRING "Monitor respiratory rate and sedation at "
066600                     "initiation." DELIMITED BY SIZE
066700                INTO PGXK-MONITORING
066800             STRING "Increased CYP2D6 activity converts codeine "
066900                     "to morphine faster than normal."
067000                     DELIMITED BY SIZE
067100                INTO PGXK-RATIONALE
067200             SET PGXK-RULE-FOUND TO TRUE
067300         WHEN "URM"
067400             MOVE "Toxic"         TO PGXK-RISK-LABEL
067500             MOVE "critical"      TO PGXK-SEVERITY
067600             MOVE 0.95            TO PGXK-CONFIDENCE
067700             STRING "CONTRAINDICATED. Ultrarapid conversion to "
067800                     "morphine causes toxicity risk."
067900                     DELIMITED BY SIZE
068000                INTO PGXK-DOSE-RECOMMEND
068100             MOVE "Do not use; select alternative analgesic."
068200                TO PGXK-MONITORING
068300             STRING "CYP2D6 ultrarapid metabolisers convert "
068400                     "codeine to morphine very rapidly, risking "
068500                     "respiratory depression." DELIMITED BY SIZE
068600                INTO PGXK-RATIONALE
068700             SET PGXK-RULE-FOUND TO TRUE
068800     END-EVALUATE.
068900 410-EXIT.
069000     EXIT.
069100
069200 420-RULE-CYP2C9.
069300     MOVE "420-RULE-CYP2C9" TO PARA-NAME.                         091603TA
069400     EVALUATE PGXK-PHENOTYPE
069500         WHEN "PM"
069600             MOVE "Toxic"    TO PGXK-RISK-LABEL
069700             MOVE "high"     TO PGXK-SEVERITY
069800             MOVE 0.93       TO PGXK-CONFIDENCE
069900             STRING "Initiate at <=25% of standard warfarin "
070000                     "dose. Expect prolonged time to stable INR."
070100                     DELIMITED BY SIZE
070200                INTO PGXK-DOSE-RECOMMEND
070300             STRING "INR every 3 days for first 2 weeks; then "
070400                     "weekly until stable." DELIMITED BY SIZE
070500                INTO PGXK-MONITORING
070600             STRING "Severely reduced CYP2C9 activity causes "
070700                     "warfarin accumulation and elevated "
070800                     "bleeding risk." DELIMITED BY SIZE
070900                INTO PGXK-RATIONALE
071000             SET PGXK-RULE-FOUND TO TRUE
071100         WHEN "IM"
071200             MOVE "Adjust Dosage" TO PGXK-RISK-LABEL
071300             MOVE "moderate"      TO PGXK-SEVERITY
071400             MOVE 0.80            TO PGXK-CONFIDENCE
071500             STRING "Initiate at 50-75% of standard dose. "
071600                     "Adjust based on INR." DELIMITED BY SIZE
071700                INTO PGXK-DOSE-RECOMMEND
071800             MOVE "Increased INR frequency in first 4 weeks."
071900                TO PGXK-MONITORING
072000             STRING "Partially reduced CYP2C9 activity leads to "
072100                     "warfarin accumulation." DELIMITED BY SIZE
072200                INTO PGXK-RATIONALE
072300             SET PGXK-RULE-FOUND TO TRUE
072400         WHEN "NM"
072500             MOVE "Safe" TO PGXK-RISK-LABEL
072600             MOVE "low"  TO PGXK-SEVERITY
072700             MOVE 0.88   TO PGXK-CONFIDENCE
072800             MOVE "Standard dosing per label."
072900                 TO PGXK-DOSE-RECOMMEND
073000             MOVE "Routine INR monitoring."
073100                 TO PGXK-MONITORING
073200             STRING "Normal CYP2C9 activity; standard warfarin "
073300                     "metabolism expected." DELIMITED BY SIZE
073400                INTO PGXK-RATIONALE
073500             SET PGXK-RULE-FOUND TO TRUE
073600     END-EVALUATE.
073700 420-EXIT.
073800     EXIT.
073900
074000 430-RULE-CYP2C19.
074100     MOVE "430-RULE-CYP2C19" TO PARA-NAME.                        091603TA
074200     EVALUATE PGXK-PHENOTYPE
074300         WHEN "PM"
074400             MOVE "Ineffective" TO PGXK-RISK-LABEL
074500             MOVE "high"        TO PGXK-SEVERITY
074600             MOVE 0.91          TO PGXK-CONFIDENCE
074700             STRING "Avoid clopidogrel; use prasugrel or "
074800                     "ticagrelor if not contraindicated."
074900                     DELIMITED BY SIZE
075000                INTO PGXK-DOSE-RECOMMEND
075100             STRING "Platelet function testing if alternative "
075200                     "antiplatelet unavailable." DELIMITED BY SIZE
075300                INTO PGXK-MONITORING
075400             STRING "Poor CYP2C19 metabolisers fail to convert "
075500                     "clopidogrel to active metabolite, "
075600                     "increasing MACE risk." DELIMITED BY SIZE
075700                INTO PGXK-RATIONALE
075800             SET PGXK-RULE-FOUND TO TRUE
075900         WHEN "IM"
076000             MOVE "Adjust Dosage" TO PGXK-RISK-LABEL
076100             MOVE "moderate"      TO PGXK-SEVERITY
076200             MOVE 0.76            TO PGXK-CONFIDENCE
076300             STRING "Consider alternative antiplatelet. If "
076400                     "clopidogrel used, monitor closely."
076500                     DELIMITED BY SIZE
076600                INTO PGXK-DOSE-RECOMMEND
076700             MOVE "Platelet aggregation studies at initiation."
076800                TO PGXK-MONITORING
076900             STRING "Partially impaired CYP2C19 activity reduces "
077000                     "clopidogrel efficacy." DELIMITED BY SIZE
077100                INTO PGXK-RATIONALE
077200             SET PGXK-RULE-FOUND TO TRUE
077300         WHEN "NM"
077400             MOVE "Safe" TO PGXK-RISK-LABEL
077500             MOVE "low"  TO PGXK-SEVERITY
077600             MOVE 0.87   TO PGXK-CONFIDENCE
077700             MOVE "Standard dosing per label."
077800                 TO PGXK-DOSE-RECOMMEND
077900             MOVE "Routine clinical monitoring."
078000                 TO PGXK-MONITORING
078100             STRING "Normal CYP2C19 activity; standard "
078200                     "clopidogrel activation expected."
078300                     DELIMITED BY SIZE
078400                INTO PGXK-RATIONALE
078500             SET PGXK-RULE-FOUND TO TRUE
078600         WHEN "RM"
078700             MOVE "Safe" TO PGXK-RISK-LABEL
078800             MOVE "low"  TO PGXK-SEVERITY
078900             MOVE 0.82   TO PGXK-CONFIDENCE
079000             MOVE "Standard dosing." TO PGXK-DOSE-RECOMMEND
079100             MOVE "Routine monitoring." TO PGXK-MONITORING
079200             STRING "Slightly increased CYP2C19 activity; "
079300                     "generally favourable for clopidogrel."
079400                     DELIMITED BY SIZE
079500                INTO PGXK-RATIONALE
079600             SET PGXK-RULE-FOUND TO TRUE
079700         WHEN "URM"
079800             MOVE "Adjust Dosage" TO PGXK-RISK-LABEL
079900             MOVE "moderate"      TO PGXK-SEVERITY
080000             MOVE 0.80            TO PGXK-CONFIDENCE
080100             STRING "Standard dosing. Enhanced antiplatelet "
080200                     "effect possible; monitor for bleeding."
080300                     DELIMITED BY SIZE
080400                INTO PGXK-DOSE-RECOMMEND
080500             MOVE "Monitor for bleeding." TO PGXK-MONITORING
080600             STRING "Enhanced CYP2C19 activity increases "
080700                     "clopidogrel active metabolite."
080800                     DELIMITED BY SIZE
080900                INTO PGXK-RATIONALE
081000             SET PGXK-RULE-FOUND TO TRUE
081100     END-EVALUATE.
081200 430-EXIT.
081300     EXIT.
081400
081500 440-RULE-SLCO1B1.
081600     MOVE "440-RULE-SLCO1B1" TO PARA-NAME.                        091603TA
081700     EVALUATE PGXK-PHENOTYPE
081800         WHEN "PM"
081900             MOVE "Toxic"    TO PGXK-RISK-LABEL
082000             MOVE "high"     TO PGXK-SEVERITY
082100             MOVE 0.89       TO PGXK-CONFIDENCE
082200             STRING "Avoid simvastatin 80 mg. Use <=20 mg "
082300                     "simvastatin or switch to pravastatin/"
082400                     "rosuvastatin." DELIMITED BY SIZE
082500                INTO PGXK-DOSE-RECOMMEND
082600             MOVE "CK levels at baseline and at 6 weeks."
082700                TO PGXK-MONITORING
082800             STRING "Severely reduced SLCO1B1 transport leads to "
082900                     "statin accumulation and high myopathy risk."
083000                     DELIMITED BY SIZE
083100                INTO PGXK-RATIONALE
083200             SET PGXK-RULE-FOUND TO TRUE
083300         WHEN "IM"
083400             MOVE "Adjust Dosage" TO PGXK-RISK-LABEL
083500             MOVE "moderate"      TO PGXK-SEVERITY
083600             MOVE 0.77            TO PGXK-CONFIDENCE
083700             STRING "Limit simvastatin to <=40 mg/day; consider "
083800                     "alternative statin." DELIMITED BY SIZE
083900                INTO PGXK-DOSE-RECOMMEND
084000             STRING "Routine CK monitoring; instruct patient to "
084100                     "report muscle pain." DELIMITED BY SIZE
084200                INTO PGXK-MONITORING
084300             STRING "Partially reduced SLCO1B1 function "
084400                     "increases plasma simvastatin exposure."
084500                     DELIMITED BY SIZE
084600                INTO PGXK-RATIONALE
084700             SET PGXK-RULE-FOUND TO TRUE
084800         WHEN "NM"
084900             MOVE "Safe" TO PGXK-RISK-LABEL
085000             MOVE "low"  TO PGXK-SEVERITY
085100             MOVE 0.85   TO PGXK-CONFIDENCE
085200             MOVE "Standard dosing per label."
085300                 TO PGXK-DOSE-RECOMMEND
085400             MOVE "Routine clinical monitoring."
085500                 TO PGXK-MONITORING
085600             STRING "Normal SLCO1B1 transport function; "
085700                     "standard simvastatin clearance expected."
085800                     DELIMITED BY SIZE
085900                INTO PGXK-RATIONALE
086000             SET PGXK-RULE-FOUND TO TRUE
086100     END-EVALUATE.
086200 440-EXIT.
086300     EXIT.
086400
086500 450-RULE-TPMT.
086600     MOVE "450-RULE-TPMT" TO PARA-NAME.                           091603TA
086700     EVALUATE PGXK-PHENOTYPE
086800         WHEN "PM"
086900             MOVE "Toxic"    TO PGXK-RISK-LABEL
087000             MOVE "critical" TO PGXK-SEVERITY
087100             MOVE 0.95       TO PGXK-CONFIDENCE
087200             STRING "Reduce azathioprine to 10% of standard "
087300                     "dose (or use alternative "
087400                     "immunosuppressant)." DELIMITED BY SIZE
087500                INTO PGXK-DOSE-RECOMMEND
087600             MOVE "CBC weekly for first 4 weeks, then monthly."
087700                TO PGXK-MONITORING
087800             STRING "TPMT-deficient patients accumulate "
087900                     "thioguanine nucleotides, causing severe "
088000                     "myelotoxicity." DELIMITED BY SIZE
088100                INTO PGXK-RATIONALE
088200             SET PGXK-RULE-FOUND TO TRUE
088300         WHEN "IM"
088400             MOVE "Adjust Dosage" TO PGXK-RISK-LABEL
088500             MOVE "moderate"      TO PGXK-SEVERITY
088600             MOVE 0.82            TO PGXK-CONFIDENCE
088700             STRING "Reduce dose to 50-70% of standard; titrate "
088800                     "based on tolerance." DELIMITED BY SIZE
088900                INTO PGXK-DOSE-RECOMMEND
089000             MOVE "CBC bi-weekly for first 2 months."
089100                TO PGXK-MONITORING
089200             STRING "Heterozygous TPMT deficiency increases TGN "
089300                     "accumulation." DELIMITED BY SIZE
089400                INTO PGXK-RATIONALE
089500             SET PGXK-RULE-FOUND TO TRUE
089600         WHEN "NM"
089700             MOVE "Safe" TO PGXK-RISK-LABEL
089800             MOVE "low"  TO PGXK-SEVERITY
089900             MOVE 0.90   TO PGXK-CONFIDENCE
090000             MOVE "Standard dosing per label."
090100                 TO PGXK-DOSE-RECOMMEND
090200             MOVE "Routine CBC monitoring." TO PGXK-MONITORING
090300             STRING "Normal TPMT activity; standard azathioprine "
090400                     "metabolism expected." DELIMITED BY SIZE
090500                INTO PGXK-RATIONALE
090600             SET PGXK-RULE-FOUND TO TRUE
090700     END-EVALUATE.
090800 450-EXIT.
090900     EXIT.
091000
091100 460-RULE-DPYD.
091200     MOVE "460-RULE-DPYD" TO PARA-NAME.                           091603TA
091300     EVALUATE PGXK-PHENOTYPE
091400         WHEN "PM"
091500             MOVE "Toxic"    TO PGXK-RISK-LABEL
091600             MOVE "critical" TO PGXK-SEVERITY
091700             MOVE 0.97       TO PGXK-CONFIDENCE
091800             STRING "CONTRAINDICATED. Do not administer "
091900                     "fluorouracil or capecitabine."
092000                     DELIMITED BY SIZE
092100                INTO PGXK-DOSE-RECOMMEND
092200             STRING "If unavoidable, reduce dose by >=85% "
092300                     "with close toxicity monitoring."
092400                     DELIMITED BY SIZE
092500                INTO PGXK-MONITORING
092600             STRING "Complete DPYD deficiency causes severe, "
092700                     "life-threatening fluorouracil toxicity."
092800                     DELIMITED BY SIZE
092900                INTO PGXK-RATIONALE
093000             SET PGXK-RULE-FOUND TO TRUE
093100         WHEN "IM"
093200             MOVE "Adjust Dosage" TO PGXK-RISK-LABEL
093300             MOVE "moderate"      TO PGXK-SEVERITY
093400             MOVE 0.78            TO PGXK-CONFIDENCE
093500             STRING "Reduce 5-FU starting dose by 25-50%; "
093600                     "titrate based on toxicity."
093700                     DELIMITED BY SIZE
093800                INTO PGXK-DOSE-RECOMMEND
093900             STRING "Close monitoring of CBC, LFTs, and "
094000                     "clinical toxicity." DELIMITED BY SIZE
094100                INTO PGXK-MONITORING
094200             STRING "Partial DPYD deficiency increases "
094300                     "fluorouracil exposure." DELIMITED BY SIZE
094400                INTO PGXK-RATIONALE
094500             SET PGXK-RULE-FOUND TO TRUE
094600         WHEN "NM"
094700             MOVE "Safe" TO PGXK-RISK-LABEL
094800             MOVE "none" TO PGXK-SEVERITY
094900             MOVE 0.88   TO PGXK-CONFIDENCE
095000             MOVE "Standard dosing per label."
095100                 TO PGXK-DOSE-RECOMMEND
095200             MOVE "Routine toxicity monitoring."
095300                 TO PGXK-MONITORING
095400             STRING "Normal DPYD activity; standard "
095500                     "fluorouracil metabolism expected."
095600                     DELIMITED BY SIZE
095700                INTO PGXK-RATIONALE
095800             SET PGXK-RULE-FOUND TO TRUE
095900     END-EVALUATE.
096000 460-EXIT.
096100     EXIT.
096200
096300 490-UNKNOWN-RULE.                                                031102TA
096400     MOVE "490-UNKNOWN-RULE" TO PARA-NAME.                        091603TA
096500     MOVE "Unknown" TO PGXK-RISK-LABEL.
096600     MOVE "none"    TO PGXK-SEVERITY.
096700     MOVE 0.50      TO PGXK-CONFIDENCE.
096800     MOVE "Consult current CPIC guidelines; no high-risk varia
096900-    "nt identified." TO PGXK-DOSE-RECOMMEND.
097000     MOVE "Standard clinical monitoring." TO PGXK-MONITORING.
097100     STRING "Insufficient pharmacogenomic data to determine "
097200             "risk for this gene-drug pair." DELIMITED BY SIZE
097300        INTO PGXK-RATIONALE.
097400     SET PGXK-RULE-FOUND TO TRUE.
097500 490-EXIT.
097600     EXIT.
097700
097800******************************************************************
097900* 500 SERIES - ABBREVIATED PHENOTYPE TO FULL DESCRIPTIVE TEXT,
098000* FOR THE FIRST SENTENCE OF THE EXPLANATION PARAGRAPH.
098100******************************************************************
098200 500-EXPAND-PHENOTYPE-FULL.
098300     MOVE "500-EXPAND-PHENOTYPE-FULL" TO PARA-NAME.               091603TA
098400     EVALUATE PGXK-PHENOTYPE
098500         WHEN "PM"
098600             MOVE "Poor Metabolizer" TO PGXK-PHENOTYPE-FULL
098700         WHEN "IM"
098800             MOVE "Intermediate Metabolizer"
098900                 TO PGXK-PHENOTYPE-FULL
099000         WHEN "NM"
099100             MOVE "Normal Metabolizer" TO PGXK-PHENOTYPE-FULL
099200         WHEN "RM"
099300             MOVE "Rapid Metabolizer" TO PGXK-PHENOTYPE-FULL
099400         WHEN "URM"
099500             MOVE "Ultrarapid Metabolizer" TO PGXK-PHENOTYPE-FULL
099600         WHEN OTHER MOVE PGXK-PHENOTYPE TO PGXK-PHENOTYPE-FULL
099700     END-EVALUATE.
099800 500-EXIT.
099900     EXIT.
