000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* PGXVEXT   -  VARIANT-EXTRACTOR
000400*              TAKES THE RAW VCF TABLE LOADED BY PGXANLYZ AND THE
000500*              GENE GOVERNING THE CURRENT REQUEST, AND BUILDS THE
000600*              NORMALIZED VARIANT TABLE CONSUMED BY PGXRISK.  PASS
000700*              1 MATCHES ON THE CSQ/ANN/GENEINFO/GENE ANNOTATION
000800*              KEYS IN THE INFO COLUMN; IF NOTHING MATCHES, PASS 2
000900*              FALLS BACK TO THE GRCH37 COORDINATE WINDOW FOR THE
001000*              GENE.  CALLED ONCE PER REQUEST BY PGXANLYZ
001100*              PARAGRAPH 300-PROCESS-REQUEST.
001200*
001300*              R.KIRKEBY   05/02/94   ORIGINAL PROGRAM - GENEINFO
001400*                                     AND GENE KEY SUBSTRING MATCH
001500*                                     ONLY, NO COORDINATE FALLBACK
001600*              R.KIRKEBY   11/08/94   ADDED GRCH37 COORDINATE
001700*                                     WINDOW FALLBACK (PASS 2)
001800*              D.OSEI      06/23/98   ADDED CSQ/ANN PIPE-FIELD
001900*                                     EXACT-MATCH PASS - LIMITED
002000*                                     TO FIRST 3 ANNOTATION
002100*                                     ENTRIES PER INFO FIELD,
002200*                                     WORK TABLE WIDTH
002300*                                     CONSTRAINTS
002400*              D.OSEI      12/29/98   Y2K REVIEW - NO DATE FIELDS
002500*                                     IN THIS PROGRAM, NO CHANGE
002600*                                     REQUIRED
002700*              T.ANIGBOGU  07/30/02   REQ 4610 - ALT ALLELE LIST
002800*                                     NOW SPLIT ON COMMA, ONE
002900*                                     NORMALIZED RECORD PER ALLELE
003000*              T.ANIGBOGU  09/16/03   REQ 5205 - PARA-NAME WAS NOT
003100*                                     BEING SET, SO A SYSOUT ABEND
003200*                                     DUMP FROM THIS PROGRAM GAVE
003300*                                     NO CLUE WHERE IT DIED.  ADDED
003400*                                     COPY PGXABND AND THE MOVE TO
003500*                                     PARA-NAME AT THE TOP OF EVERY
003600*                                     PARAGRAPH, SHOP STANDARD
003700*              T.ANIGBOGU  09/18/03   REQ 5207 - THE 3-ENTRY CAP
003800*                                     D.OSEI PUT ON THE CSQ/ANN SCAN
003900*                                     BACK IN 98 WAS DROPPING REAL
004000*                                     MATCHES SITTING IN THE 4TH
004100*                                     ENTRY OR LATER.  REMOVED THE
004200*                                     CAP FROM THE 240-MATCH-CSQ-ANN
004300*                                     PERFORM/UNTIL - THE PTR-OVER-
004400*                                     120 TEST ALREADY BOUNDS THE
004500*                                     LOOP.  WIDENED WS-CSQANN-
004600*                                     ENTRY-NBR TO 9(03) SO THE
004700*                                     TRACE COUNTER CANNOT WRAP
004800*              T.ANIGBOGU  09/22/03   REQ 5208 - WS-GENE-LEN AND
004900*                                     PGXX-PASS1-HITS WERE EACH
005000*                                     SITTING ALONE IN THEIR OWN
005100*                                     01 GROUP.  BACK TO STAND-
005200*                                     ALONE 77-LEVELS, SHOP
005300*                                     STANDARD FOR A LONE WORK
005400*                                     FIELD
005500******************************************************************
005600 PROGRAM-ID.  PGXVEXT.
005700 AUTHOR. R.KIRKEBY.
005800 INSTALLATION. COBOL DEVELOPMENT CENTER.
005900 DATE-WRITTEN. 05/02/94.
006000 DATE-COMPILED. 05/02/94.
006100 SECURITY. NON-CONFIDENTIAL.
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 INPUT-OUTPUT SECTION.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 WORKING-STORAGE SECTION.
007300     COPY PGXABND.                                                091603TA
007400 77  WS-GENE-LEN                   PIC 9(02) COMP.                092203TA
007500
007600 77  PGXX-PASS1-HITS                PIC 9(04) COMP VALUE ZERO.    092203TA
007700
007800 01  PGXX-ROW-MATCH-SW              PIC X(01) VALUE "N".
007900     88  PGXX-ROW-MATCHED           VALUE "Y".
008000     88  PGXX-ROW-NOT-MATCHED       VALUE "N".
008100
008200 01  WS-INFO-PTR                    PIC 9(03) COMP.
008300 01  WS-INFO-TOKEN                  PIC X(120).
008400 01  WS-INFO-VALUE                  PIC X(120).
008500 01  WS-INFO-VALUE-UC                PIC X(120).
008600
008700* ALTERNATE VIEW OF THE CURRENT INFO TOKEN FOR SYSOUT TRACE DUMPS
008800 01  WS-INFO-TOKEN-DUMP REDEFINES WS-INFO-TOKEN.
008900     05  WS-INFO-TOKEN-DUMP-X        PIC X(120).
009000
009100 01  WS-CSQANN-PTR                  PIC 9(03) COMP.
009200 01  WS-CSQANN-ENTRY                PIC X(120).
009300 01  WS-CSQANN-ENTRY-NBR             PIC 9(03) COMP.              091803TA
009400
009500 01  WS-PIPE-FIELD-TABLE.
009600     05  WS-PIPE-FIELD OCCURS 8 TIMES PIC X(20).
009700
009800* ALTERNATE VIEW OF THE SPLIT PIPE-FIELD TABLE FOR TRACE DUMPS
009900 01  WS-PIPE-FIELD-DUMP REDEFINES WS-PIPE-FIELD-TABLE.
010000     05  WS-PIPE-FIELD-DUMP-X        PIC X(160).
010100
010200 01  WS-PIPE-PTR                    PIC 9(03) COMP.
010300 01  WS-PIPE-IDX                    PIC 9     COMP.
010400 01  WS-PIPE-MAX-FIELDS              PIC 9     COMP.
010500
010600 01  WS-SCAN-POS                    PIC 9(03) COMP.
010700 01  WS-SCAN-LIMIT                  PIC 9(03) COMP.
010800
010900 01  WS-CHROM-STRIPPED              PIC X(05).
011000
011100 01  WS-ALT-PTR                     PIC 9(03) COMP.
011200 01  WS-CUR-ALT                     PIC X(10).
011300
011400* ALTERNATE VIEW OF THE CURRENT ALT ALLELE FOR SYSOUT TRACE DUMPS
011500 01  WS-CUR-ALT-DUMP REDEFINES WS-CUR-ALT.
011600     05  WS-CUR-ALT-DUMP-X           PIC X(10).
011700
011800 LINKAGE SECTION.
011900 COPY PGXVCFR.
012000 COPY PGXVARNT.
012100
012200 01  PGXVEXT-REC.
012300     05  PGXX-GENE                  PIC X(08).
012400     05  PGXX-GENE-VALID-SW          PIC X(01).
012500         88  PGXX-GENE-VALID         VALUE "Y".
012600         88  PGXX-GENE-INVALID       VALUE "N".
012700
012800 01  RETURN-CD                      PIC S9(04) COMP.
012900
013000 PROCEDURE DIVISION USING PGXVEXT-REC, PGXV-RAW-TABLE,
013100         PGXV-RAW-COUNT, PGXN-VARIANT-TABLE, PGXN-VARIANT-COUNT,
013200         RETURN-CD.
013300     MOVE ZERO TO PGXN-VARIANT-COUNT.
013400     SET PGXX-GENE-INVALID TO TRUE.
013500     PERFORM 100-VALIDATE-GENE THRU 100-EXIT.
013600     IF PGXX-GENE-VALID
013700         PERFORM 200-EXTRACT-PASS1 THRU 200-EXIT
013800         PERFORM 300-EXTRACT-PASS2 THRU 300-EXIT.
013900     MOVE ZERO TO RETURN-CD.
014000     GOBACK.
014100
014200******************************************************************
014300* 100 SERIES - UPPERCASE THE GENE SYMBOL AND CONFIRM IT IS ONE OF
014400* THE SIX GENES THIS SYSTEM KNOWS HOW TO EXTRACT.
014500******************************************************************
014600 100-VALIDATE-GENE.
014700     MOVE "100-VALIDATE-GENE" TO PARA-NAME.                       091603TA
014800     INSPECT PGXX-GENE CONVERTING
014900         "abcdefghijklmnopqrstuvwxyz" TO
015000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015100     EVALUATE PGXX-GENE
015200         WHEN "CYP2D6"
015300             MOVE 6 TO WS-GENE-LEN
015400             SET PGXX-GENE-VALID TO TRUE
015500         WHEN "CYP2C9"
015600             MOVE 6 TO WS-GENE-LEN
015700             SET PGXX-GENE-VALID TO TRUE
015800         WHEN "CYP2C19"
015900             MOVE 7 TO WS-GENE-LEN
016000             SET PGXX-GENE-VALID TO TRUE
016100         WHEN "SLCO1B1"
016200             MOVE 7 TO WS-GENE-LEN
016300             SET PGXX-GENE-VALID TO TRUE
016400         WHEN "TPMT"
016500             MOVE 4 TO WS-GENE-LEN
016600             SET PGXX-GENE-VALID TO TRUE
016700         WHEN "DPYD"
016800             MOVE 4 TO WS-GENE-LEN
016900             SET PGXX-GENE-VALID TO TRUE
017000         WHEN OTHER
017100             SET PGXX-GENE-INVALID TO TRUE
017200     END-EVALUATE.
017300 100-EXIT.
017400     EXIT.
017500
017600******************************************************************
017700* 200 SERIES - PASS 1.  SCAN EVERY RAW VCF ROW FOR AN INFO COLUMN
017800* ANNOTATION KEY (CSQ/ANN/GENEINFO/GENE) THAT NAMES THIS REQUEST'S
017900* GENE.  ONLY ROWS THAT MATCH HERE ARE USED IF ANY ARE FOUND.
018000******************************************************************
018100 200-EXTRACT-PASS1.
018200     MOVE "200-EXTRACT-PASS1" TO PARA-NAME.                       091603TA
018300     MOVE ZERO TO PGXX-PASS1-HITS.
018400     PERFORM 210-SCAN-ONE-RAW-ROW THRU 210-EXIT
018500         VARYING PGXV-IDX FROM 1 BY 1 UNTIL
018600         PGXV-IDX > PGXV-RAW-COUNT.
018700 200-EXIT.
018800     EXIT.
018900
019000 210-SCAN-ONE-RAW-ROW.
019100     MOVE "210-SCAN-ONE-RAW-ROW" TO PARA-NAME.                    091603TA
019200     SET PGXX-ROW-NOT-MATCHED TO TRUE.
019300     MOVE 1 TO WS-INFO-PTR.
019400     PERFORM 220-SCAN-INFO-TOKEN THRU 220-EXIT
019500         UNTIL WS-INFO-PTR > 120 OR WS-INFO-PTR = 0
019600            OR PGXX-ROW-MATCHED.
019700     IF PGXX-ROW-MATCHED
019800         ADD 1 TO PGXX-PASS1-HITS
019900         PERFORM 250-EMIT-VARIANTS-FOR-ROW THRU 250-EXIT.
020000 210-EXIT.
020100     EXIT.
020200
020300 220-SCAN-INFO-TOKEN.
020400     MOVE "220-SCAN-INFO-TOKEN" TO PARA-NAME.                     091603TA
020500     MOVE SPACES TO WS-INFO-TOKEN.
020600     UNSTRING PGXV-T-INFO(PGXV-IDX) DELIMITED BY ";"
020700         INTO WS-INFO-TOKEN
020800         WITH POINTER WS-INFO-PTR
020900     END-UNSTRING.
021000     IF WS-INFO-TOKEN NOT = SPACES
021100         PERFORM 230-CHECK-TOKEN THRU 230-EXIT.
021200 220-EXIT.
021300     EXIT.
021400
021500******************************************************************
021600* A TOKEN IS "KEY=VALUE".  CSQ AND ANN ARE TESTED FOR AN EXACT
021700* FIELD MATCH ON THE FIRST 8 (CSQ) OR 5 (ANN) PIPE-DELIMITED
021800* SUB-FIELDS OF EACH ANNOTATION; GENEINFO AND GENE ARE TESTED FOR
021900* A SIMPLE SUBSTRING MATCH.
022000******************************************************************
022100 230-CHECK-TOKEN.
022200     MOVE "230-CHECK-TOKEN" TO PARA-NAME.                         091603TA
022300     IF WS-INFO-TOKEN(1:4) = "CSQ="
022400         MOVE WS-INFO-TOKEN(5:) TO WS-INFO-VALUE
022500         MOVE 8 TO WS-PIPE-MAX-FIELDS
022600         PERFORM 240-MATCH-CSQ-ANN THRU 240-EXIT
022700     ELSE
022800         IF WS-INFO-TOKEN(1:4) = "ANN="
022900             MOVE WS-INFO-TOKEN(5:) TO WS-INFO-VALUE
023000             MOVE 5 TO WS-PIPE-MAX-FIELDS
023100             PERFORM 240-MATCH-CSQ-ANN THRU 240-EXIT
023200         ELSE
023300             IF WS-INFO-TOKEN(1:9) = "GENEINFO="
023400                 MOVE WS-INFO-TOKEN(10:) TO WS-INFO-VALUE
023500                 PERFORM 245-MATCH-SUBSTRING THRU 245-EXIT
023600             ELSE
023700                 IF WS-INFO-TOKEN(1:5) = "Gene="
023800                     MOVE WS-INFO-TOKEN(6:) TO WS-INFO-VALUE
023900                     PERFORM 245-MATCH-SUBSTRING THRU 245-EXIT
024000                 END-IF
024100             END-IF
024200         END-IF
024300     END-IF.
024400 230-EXIT.
024500     EXIT.
024600
024700 240-MATCH-CSQ-ANN.
024800     MOVE "240-MATCH-CSQ-ANN" TO PARA-NAME.                       091603TA
024900     MOVE WS-INFO-VALUE TO WS-INFO-VALUE-UC.
025000     INSPECT WS-INFO-VALUE-UC CONVERTING
025100         "abcdefghijklmnopqrstuvwxyz" TO
025200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025300     MOVE 1 TO WS-CSQANN-PTR.
025400     MOVE 0 TO WS-CSQANN-ENTRY-NBR.
025500     PERFORM 242-SCAN-ONE-ANNOTATION THRU 242-EXIT                091803TA
025600         UNTIL WS-CSQANN-PTR > 120 OR WS-CSQANN-PTR = 0           091803TA
025700            OR PGXX-ROW-MATCHED.                                 091803TA
025800 240-EXIT.
025900     EXIT.
026000
026100 242-SCAN-ONE-ANNOTATION.
026200     MOVE "242-SCAN-ONE-ANNOTATION" TO PARA-NAME.                 091603TA
026300     ADD 1 TO WS-CSQANN-ENTRY-NBR.
026400     MOVE SPACES TO WS-CSQANN-ENTRY.
026500     UNSTRING WS-INFO-VALUE-UC DELIMITED BY ","
026600         INTO WS-CSQANN-ENTRY
026700         WITH POINTER WS-CSQANN-PTR
026800     END-UNSTRING.
026900     PERFORM 244-SPLIT-PIPE-FIELDS THRU 244-EXIT.
027000     PERFORM 246-TEST-PIPE-FIELDS THRU 246-EXIT.
027100 242-EXIT.
027200     EXIT.
027300
027400 244-SPLIT-PIPE-FIELDS.                                           062398DO
027500     MOVE "244-SPLIT-PIPE-FIELDS" TO PARA-NAME.                   091603TA
027600     MOVE SPACES TO WS-PIPE-FIELD-TABLE.
027700     MOVE 1 TO WS-PIPE-PTR.
027800     MOVE 0 TO WS-PIPE-IDX.
027900     PERFORM 248-SCAN-ONE-PIPE-FIELD THRU 248-EXIT
028000         UNTIL WS-PIPE-PTR > 120 OR WS-PIPE-PTR = 0
028100            OR WS-PIPE-IDX = 8.
028200 244-EXIT.
028300     EXIT.
028400
028500 248-SCAN-ONE-PIPE-FIELD.
028600     MOVE "248-SCAN-ONE-PIPE-FIELD" TO PARA-NAME.                 091603TA
028700     ADD 1 TO WS-PIPE-IDX.
028800     UNSTRING WS-CSQANN-ENTRY DELIMITED BY "|"
028900         INTO WS-PIPE-FIELD(WS-PIPE-IDX)
029000         WITH POINTER WS-PIPE-PTR
029100     END-UNSTRING.
029200 248-EXIT.
029300     EXIT.
029400
029500 246-TEST-PIPE-FIELDS.
029600     MOVE "246-TEST-PIPE-FIELDS" TO PARA-NAME.                    091603TA
029700     PERFORM 249-TEST-ONE-PIPE-FIELD THRU 249-EXIT
029800         VARYING WS-PIPE-IDX FROM 1 BY 1 UNTIL
029900         WS-PIPE-IDX > WS-PIPE-MAX-FIELDS OR PGXX-ROW-MATCHED.
030000 246-EXIT.
030100     EXIT.
030200
030300 249-TEST-ONE-PIPE-FIELD.
030400     MOVE "249-TEST-ONE-PIPE-FIELD" TO PARA-NAME.                 091603TA
030500     IF WS-PIPE-FIELD(WS-PIPE-IDX) = PGXX-GENE
030600         SET PGXX-ROW-MATCHED TO TRUE.
030700 249-EXIT.
030800     EXIT.
030900
031000 245-MATCH-SUBSTRING.
031100     MOVE "245-MATCH-SUBSTRING" TO PARA-NAME.                     091603TA
031200     MOVE WS-INFO-VALUE TO WS-INFO-VALUE-UC.
031300     INSPECT WS-INFO-VALUE-UC CONVERTING
031400         "abcdefghijklmnopqrstuvwxyz" TO
031500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031600     COMPUTE WS-SCAN-LIMIT = 121 - WS-GENE-LEN.
031700     PERFORM 247-SCAN-SUBSTR-POS THRU 247-EXIT
031800         VARYING WS-SCAN-POS FROM 1 BY 1 UNTIL
031900         WS-SCAN-POS > WS-SCAN-LIMIT OR PGXX-ROW-MATCHED.
032000 245-EXIT.
032100     EXIT.
032200
032300 247-SCAN-SUBSTR-POS.
032400     MOVE "247-SCAN-SUBSTR-POS" TO PARA-NAME.                     091603TA
032500     IF WS-INFO-VALUE-UC(WS-SCAN-POS:WS-GENE-LEN) =
032600             PGXX-GENE(1:WS-GENE-LEN)
032700         SET PGXX-ROW-MATCHED TO TRUE.
032800 247-EXIT.
032900     EXIT.
033000
033100******************************************************************
033200* 300 SERIES - PASS 2.  ONLY RUN WHEN PASS 1 FOUND NOTHING.  THE
033300* GRCH37 COORDINATE WINDOW BELOW IS PER-GENE AND HARDCODED - THESE
033400* BOUNDARIES CHANGE ONLY IF THE REFERENCE BUILD CHANGES.
033500******************************************************************
033600 300-EXTRACT-PASS2.                                               110894RK
033700     MOVE "300-EXTRACT-PASS2" TO PARA-NAME.                       091603TA
033800     IF PGXX-PASS1-HITS = 0
033900         PERFORM 310-SCAN-ONE-ROW-COORD THRU 310-EXIT
034000             VARYING PGXV-IDX FROM 1 BY 1 UNTIL
034100             PGXV-IDX > PGXV-RAW-COUNT.
034200 300-EXIT.
034300     EXIT.
034400
034500 310-SCAN-ONE-ROW-COORD.
034600     MOVE "310-SCAN-ONE-ROW-COORD" TO PARA-NAME.                  091603TA
034700     SET PGXX-ROW-NOT-MATCHED TO TRUE.
034800     PERFORM 320-STRIP-CHROM-PREFIX THRU 320-EXIT.
034900     EVALUATE PGXX-GENE
035000         WHEN "CYP2D6"
035100             IF WS-CHROM-STRIPPED = "22" AND
035200                PGXV-T-POS(PGXV-IDX) >= 42522500 AND
035300                PGXV-T-POS(PGXV-IDX) <= 42526883
035400                 SET PGXX-ROW-MATCHED TO TRUE
035500             END-IF
035600         WHEN "CYP2C19"
035700             IF WS-CHROM-STRIPPED = "10" AND
035800                PGXV-T-POS(PGXV-IDX) >= 96522463 AND
035900                PGXV-T-POS(PGXV-IDX) <= 96612671
036000                 SET PGXX-ROW-MATCHED TO TRUE
036100             END-IF
036200         WHEN "CYP2C9"
036300             IF WS-CHROM-STRIPPED = "10" AND
036400                PGXV-T-POS(PGXV-IDX) >= 96698415 AND
036500                PGXV-T-POS(PGXV-IDX) <= 96749148
036600                 SET PGXX-ROW-MATCHED TO TRUE
036700             END-IF
036800         WHEN "SLCO1B1"
036900             IF WS-CHROM-STRIPPED = "12" AND
037000                PGXV-T-POS(PGXV-IDX) >= 21281254 AND
037100                PGXV-T-POS(PGXV-IDX) <= 21430918
037200                 SET PGXX-ROW-MATCHED TO TRUE
037300             END-IF
037400         WHEN "TPMT"
037500             IF WS-CHROM-STRIPPED = "6" AND
037600                PGXV-T-POS(PGXV-IDX) >= 18128556 AND
037700                PGXV-T-POS(PGXV-IDX) <= 18155418
037800                 SET PGXX-ROW-MATCHED TO TRUE
037900             END-IF
038000         WHEN "DPYD"
038100             IF WS-CHROM-STRIPPED = "1" AND
038200                PGXV-T-POS(PGXV-IDX) >= 97541298 AND
038300                PGXV-T-POS(PGXV-IDX) <= 98388615
038400                 SET PGXX-ROW-MATCHED TO TRUE
038500             END-IF
038600     END-EVALUATE.
038700     IF PGXX-ROW-MATCHED
038800         PERFORM 250-EMIT-VARIANTS-FOR-ROW THRU 250-EXIT.
038900 310-EXIT.
039000     EXIT.
039100
039200 320-STRIP-CHROM-PREFIX.
039300     MOVE "320-STRIP-CHROM-PREFIX" TO PARA-NAME.                  091603TA
039400     IF PGXV-T-CHROM(PGXV-IDX)(1:3) = "chr"
039500         MOVE PGXV-T-CHROM(PGXV-IDX)(4:) TO WS-CHROM-STRIPPED
039600     ELSE
039700         MOVE PGXV-T-CHROM(PGXV-IDX) TO WS-CHROM-STRIPPED
039800     END-IF.
039900 320-EXIT.
040000     EXIT.
040100
040200******************************************************************
040300* 250 SERIES - A MATCHED ROW MAY CARRY MORE THAN ONE ALT ALLELE,
040400* COMMA SEPARATED.  ONE NORMALIZED RECORD IS EMITTED PER ALLELE -
040500* REQ 4610.  A BLANK ALT COLUMN BECOMES A SINGLE "." RECORD.
040600******************************************************************
040700 250-EMIT-VARIANTS-FOR-ROW.
040800     MOVE "250-EMIT-VARIANTS-FOR-ROW" TO PARA-NAME.               091603TA
040900     IF PGXV-T-ALT(PGXV-IDX) = SPACES
041000         MOVE "." TO WS-CUR-ALT
041100         PERFORM 255-EMIT-ONE-VARIANT THRU 255-EXIT
041200     ELSE
041300         MOVE 1 TO WS-ALT-PTR
041400         PERFORM 260-SCAN-ONE-ALT THRU 260-EXIT
041500             UNTIL WS-ALT-PTR > 30 OR WS-ALT-PTR = 0
041600     END-IF.
041700 250-EXIT.
041800     EXIT.
041900
042000 260-SCAN-ONE-ALT.                                                073002TA
042100     MOVE "260-SCAN-ONE-ALT" TO PARA-NAME.                        091603TA
042200     MOVE SPACES TO WS-CUR-ALT.
042300     UNSTRING PGXV-T-ALT(PGXV-IDX) DELIMITED BY ","
042400         INTO WS-CUR-ALT
042500         WITH POINTER WS-ALT-PTR
042600     END-UNSTRING.
042700     IF WS-CUR-ALT NOT = SPACES
042800         PERFORM 255-EMIT-ONE-VARIANT THRU 255-EXIT.
042900 260-EXIT.
043000     EXIT.
043100
043200 255-EMIT-ONE-VARIANT.
043300     MOVE "255-EMIT-ONE-VARIANT" TO PARA-NAME.                    091603TA
043400     IF PGXN-VARIANT-COUNT < 500
043500         ADD 1 TO PGXN-VARIANT-COUNT
043600         MOVE PGXV-T-CHROM(PGXV-IDX)
043700             TO PGXN-T-CHROM(PGXN-VARIANT-COUNT)
043800         MOVE PGXV-T-POS(PGXV-IDX)
043900             TO PGXN-T-POS(PGXN-VARIANT-COUNT)
044000         MOVE PGXV-T-REF(PGXV-IDX)
044100             TO PGXN-T-REF(PGXN-VARIANT-COUNT)
044200         MOVE WS-CUR-ALT
044300             TO PGXN-T-ALT(PGXN-VARIANT-COUNT)
044400         MOVE PGXX-GENE
044500             TO PGXN-T-GENE(PGXN-VARIANT-COUNT)
044600         IF PGXV-T-ID(PGXV-IDX)(1:2) = "rs"
044700             MOVE PGXV-T-ID(PGXV-IDX)
044800                 TO PGXN-T-RSID(PGXN-VARIANT-COUNT)
044900         ELSE
045000             MOVE SPACES TO PGXN-T-RSID(PGXN-VARIANT-COUNT)
045100         END-IF
045200     END-IF.
045300 255-EXIT.
045400     EXIT.
