000100******************************************************************
000200* PGXVARNT  -  NORMALIZED VARIANT RECORD AND WORK TABLE
000300*              ONE ROW PER ALT ALLELE SURVIVING EXTRACTION FOR
000400*              THE GENE GOVERNING THE CURRENT REQUEST.  BUILT BY
000500*              PGXVEXT AND CONSUMED BY PGXRISK ALLELE INFERENCE.
000600*              R.KIRKEBY   03/14/94   ORIGINAL COPYBOOK
000700*              D.OSEI      06/19/98   ADDED NV-GENE REDEFINES FOR
000800*                                      UPPERCASE COMPARE
000900******************************************************************
001000 01  PGXN-VARIANT-REC.
001100     05  PGXN-CHROM              PIC X(05).
001200     05  PGXN-POS                PIC 9(09).
001300     05  PGXN-RSID               PIC X(15).
001400     05  PGXN-REF                PIC X(10).
001500     05  PGXN-ALT                PIC X(10).
001600     05  PGXN-GENE               PIC X(08).
001700     05  FILLER                  PIC X(05).
001800
001900* ALTERNATE VIEW OF THE GENE SYMBOL FOR THE UPPERCASE COMPARE
002000* DONE IN PGXRISK PARAGRAPH 105-SCAN-ONE-VARIANT
002100 01  PGXN-GENE-DUMP REDEFINES PGXN-VARIANT-REC.                   061998DO
002200     05  PGXN-GENE-DUMP-CHROM    PIC X(05).
002300     05  PGXN-GENE-DUMP-POS      PIC X(09).
002400     05  PGXN-GENE-DUMP-RSID     PIC X(15).
002500     05  PGXN-GENE-DUMP-REF      PIC X(10).
002600     05  PGXN-GENE-DUMP-ALT      PIC X(10).
002700     05  PGXN-GENE-DUMP-GENE     PIC X(08).
002800     05  FILLER                 PIC X(05).
002900
003000 01  PGXN-VARIANT-TABLE.
003100     05  PGXN-VAR-ENTRY OCCURS 500 TIMES INDEXED BY PGXN-IDX.
003200         10  PGXN-T-CHROM        PIC X(05).
003300         10  PGXN-T-POS          PIC 9(09).
003400         10  PGXN-T-RSID         PIC X(15).
003500         10  PGXN-T-REF          PIC X(10).
003600         10  PGXN-T-ALT          PIC X(10).
003700         10  PGXN-T-GENE         PIC X(08).
003800         10  FILLER              PIC X(05).
003900
004000 01  PGXN-VARIANT-COUNT          PIC 9(04) COMP.
