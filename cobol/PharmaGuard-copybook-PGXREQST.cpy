000100******************************************************************
000200* PGXREQST  -  ANALYSIS REQUEST RECORD AND ASSESSMENT OUTPUT REC
000300*              THE REQUEST REC IS ONE WORK ITEM (PATIENT/DRUG
000400*              PAIR) READ FROM THE REQUEST FILE.  THE ASSESSMENT
000500*              REC IS WRITTEN ONE-FOR-ONE TO THE ASSESSMENT FILE
000600*              ONCE THE GENE/DRUG RISK HAS BEEN DETERMINED.
000700*              R.KIRKEBY   03/09/94   ORIGINAL COPYBOOK
000800*              R.KIRKEBY   11/02/94   ADDED PARSE-SUCCESS FLAG
000900*              D.OSEI      06/19/98   ADDED RATIONALE TEXT FIELD
001000******************************************************************
001100 01  PGXR-REQUEST-REC.
001200     05  PGXR-PATIENT-ID         PIC X(20).
001300     05  PGXR-DRUG               PIC X(15).
001400     05  FILLER                  PIC X(15).
001500
001600 01  PGXA-ASSESSMENT-REC.
001700     05  PGXA-PATIENT-ID         PIC X(20).
001800     05  PGXA-DRUG               PIC X(15).
001900     05  PGXA-GENE               PIC X(08).
002000     05  PGXA-DIPLOTYPE          PIC X(20).
002100     05  PGXA-PHENOTYPE          PIC X(07).
002200     05  PGXA-PHENOTYPE-FULL     PIC X(25).
002300     05  PGXA-RISK-LABEL         PIC X(13).
002400     05  PGXA-SEVERITY           PIC X(08).
002500     05  PGXA-CONFIDENCE         PIC 9V99.
002600     05  PGXA-VARIANT-COUNT      PIC 9(04).
002700     05  PGXA-PARSE-SUCCESS      PIC X(01).                       110294RK
002800         88  PGXA-PARSED-OK      VALUE "Y".
002900         88  PGXA-PARSED-FAILED  VALUE "N".
003000     05  PGXA-DOSE-RECOMMEND     PIC X(120).
003100     05  PGXA-MONITORING         PIC X(100).
003200     05  PGXA-RATIONALE          PIC X(120).                      061998DO
003300     05  FILLER                  PIC X(20).
003400
003500******************************************************************
003600* REJECT / ERROR RECORD FOR REQUESTS FAILING 200-VALIDATE-REQUEST
003700******************************************************************
003800 01  PGXE-REJECT-REC.
003900     05  PGXE-MSG                PIC X(40).
004000     05  PGXE-REQUEST             PIC X(50).
