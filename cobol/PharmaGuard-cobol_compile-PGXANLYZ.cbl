000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* PGXANLYZ  -  PHARMACOGENOMIC ANALYSIS DRIVER
000400*              MAIN LINE OF THE PHARMAGUARD BATCH RUN.  READS THE
000500*              PATIENT/DRUG REQUEST FILE, LOADS AND PARSES THE
000600*              VCF VARIANT FILE ONCE FOR THE WHOLE RUN, THEN FOR
000700*              EACH REQUEST CALLS PGXVEXT TO PULL THE VARIANTS
000800*              FOR THE GOVERNING GENE, PGXRISK TO INFER THE
000900*              DIPLOTYPE/PHENOTYPE/RISK AND PGXEXPL TO BUILD THE
001000*              PLAIN-LANGUAGE EXPLANATION.  WRITES ONE FIXED
001100*              ASSESSMENT RECORD PER REQUEST TO PGXASM, A PRINTED
001200*              REPORT SECTION TO PGXRPT AND REJECTED REQUESTS TO
001300*              PGXERR.
001400*
001500*              R.KIRKEBY   05/09/94   ORIGINAL PROGRAM
001600*              R.KIRKEBY   11/21/94   ADDED EMPTY-SHELL ASSESSMENT
001700*                                      WHEN THE VCF FILE WILL NOT
001800*                                      LOAD, SO A BAD VARIANT FILE
001900*                                      NO LONGER ABENDS THE RUN
002000*              D.OSEI      06/30/98   ADDED MALFORMED-VCF-LINE
002100*                                      COUNTER, PER-RISK-LABEL
002200*                                      TOTALS ON THE CLOSEOUT PAGE
002300*              D.OSEI      12/29/98   Y2K REVIEW - DATE-WRITTEN
002400*                                      AND DATE-COMPILED RE-KEYED
002500*                                      IN FOUR-DIGIT YEAR INTERNAL
002600*                                      FORM, NO PROCESSING CHANGE
002700*              T.ANIGBOGU  08/11/02   REQ 4610 - NO CHANGE HERE,
002800*                                      ALT-ALLELE SPLIT MOVED INTO
002900*                                      PGXVEXT, SEE THAT PROGRAM
003000*              T.ANIGBOGU  03/04/03   REQ 5140 - REJECT FILE NOW
003100*                                      CARRIES THE FULL 50-BYTE
003200*                                      REQUEST IMAGE, NOT JUST THE
003300*                                      PATIENT ID, FOR RERUN USE
003400*              T.ANIGBOGU  09/15/03   REQ 5204 - DETAIL LINE WAS
003500*                                      MISSING SEVERITY.  ADDED
003600*                                      RPT-SEVERITY-O TO
003700*                                      WS-RPT-DETAIL AND THE MOVE
003800*                                      IN 650-WRITE-REPORT-SECTION
003900*              T.ANIGBOGU  09/16/03   REQ 5205 - PARA-NAME WAS NOT
004000*                                      BEING SET, SO A SYSOUT ABEND
004100*                                      DUMP FROM THIS PROGRAM GAVE
004200*                                      NO CLUE WHERE IT DIED.  ADDED
004300*                                      THE MOVE TO PARA-NAME AT THE
004400*                                      TOP OF EVERY PARAGRAPH, SHOP
004500*                                      STANDARD (COPY PGXABND WAS
004600*                                      ALREADY PRESENT)
004700*              T.ANIGBOGU  09/17/03   REQ 5206 - A LINE WITH ONLY
004800*                                      7 USABLE COLUMNS WAS SLIPPING
004900*                                      THROUGH AS VALID, WITH INFO
005000*                                      DEFAULTED TO SPACES.  064-
005100*                                      VALIDATE-COLUMNS NOW ALSO
005200*                                      MARKS THE LINE MALFORMED WHEN
005300*                                      THE UNSTRING POINTER LEAVES NO
005400*                                      ROOM FOR A GENUINE 8TH COLUMN
005500******************************************************************
005600 PROGRAM-ID.  PGXANLYZ.
005700 AUTHOR. R.KIRKEBY.
005800 INSTALLATION. COBOL DEVELOPMENT CENTER.
005900 DATE-WRITTEN. 05/09/94.
006000 DATE-COMPILED. 05/09/94.
006100 SECURITY. NON-CONFIDENTIAL.
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS NEXT-PAGE.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT SYSOUT    ASSIGN TO UT-S-SYSOUT
007300         ORGANIZATION IS SEQUENTIAL.
007400
007500     SELECT PGXREQ    ASSIGN TO UT-S-PGXREQ
007600         ORGANIZATION IS SEQUENTIAL
007700         ACCESS MODE IS SEQUENTIAL
007800         FILE STATUS IS RFCODE.
007900
008000     SELECT PGXVCF    ASSIGN TO UT-S-PGXVCF
008100         ORGANIZATION IS SEQUENTIAL
008200         ACCESS MODE IS SEQUENTIAL
008300         FILE STATUS IS VFCODE.
008400
008500     SELECT PGXASM    ASSIGN TO UT-S-PGXASM
008600         ORGANIZATION IS SEQUENTIAL
008700         ACCESS MODE IS SEQUENTIAL
008800         FILE STATUS IS OFCODE.
008900
009000     SELECT PGXRPT    ASSIGN TO UT-S-PGXRPT
009100         ORGANIZATION IS SEQUENTIAL
009200         ACCESS MODE IS SEQUENTIAL
009300         FILE STATUS IS OFCODE.
009400
009500     SELECT PGXERR    ASSIGN TO UT-S-PGXERR
009600         ORGANIZATION IS SEQUENTIAL
009700         ACCESS MODE IS SEQUENTIAL
009800         FILE STATUS IS OFCODE.
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010200
010300 FD  SYSOUT
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 150 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS SYSOUT-REC.
010900 01  SYSOUT-REC                     PIC X(150).
011000
011100 FD  PGXREQ
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 50 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS PGXREQ-REC.
011700 01  PGXREQ-REC                     PIC X(50).
011800
011900 FD  PGXVCF
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 256 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS PGXVCF-REC.
012500 01  PGXVCF-REC                     PIC X(256).
012600
012700 FD  PGXASM
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 484 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS PGXASM-REC.
013300 01  PGXASM-REC                     PIC X(484).
013400
013500 FD  PGXRPT
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 132 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS PGXRPT-REC.
014100 01  PGXRPT-REC                     PIC X(132).
014200
014300 FD  PGXERR
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD
014600     RECORD CONTAINS 90 CHARACTERS
014700     BLOCK CONTAINS 0 RECORDS
014800     DATA RECORD IS PGXERR-REC.
014900 01  PGXERR-REC                     PIC X(90).
015000
015100 WORKING-STORAGE SECTION.
015200 01  FILE-STATUS-CODES.
015300     05  RFCODE                     PIC X(02).
015400         88  RF-FOUND               VALUE "00".
015500     05  VFCODE                     PIC X(02).
015600         88  VF-FOUND                VALUE "00".
015700     05  OFCODE                     PIC X(02).
015800         88  OF-FOUND                VALUE "00".
015900
016000* ALTERNATE VIEW OF THE FILE STATUS GROUP FOR SYSOUT TRACE DUMPS
016100 01  FILE-STATUS-DUMP REDEFINES FILE-STATUS-CODES.
016200     05  FILE-STATUS-DUMP-X         PIC X(06).
016300
016400     COPY PGXVCFR.
016500     COPY PGXVARNT.
016600     COPY PGXREQST.
016700     COPY PGXABND.
016800
016900 01  FLAGS-AND-SWITCHES.
017000     05  MORE-REQUESTS-SW           PIC X(01) VALUE "Y".
017100         88  MORE-REQUESTS          VALUE "Y".
017200         88  NO-MORE-REQUESTS       VALUE "N".
017300     05  REQUEST-VALID-SW           PIC X(01) VALUE "Y".
017400         88  REQUEST-VALID          VALUE "Y".
017500         88  REQUEST-INVALID        VALUE "N".
017600     05  MORE-VCF-LINES-SW          PIC X(01) VALUE "Y".
017700         88  MORE-VCF-LINES         VALUE "Y".
017800         88  NO-MORE-VCF-LINES      VALUE "N".
017900     05  VCF-PARSE-SW               PIC X(01) VALUE "N".
018000         88  VCF-PARSE-OK           VALUE "Y".
018100         88  VCF-PARSE-FAILED       VALUE "N".
018200     05  VCF-COLUMNS-SW             PIC X(01) VALUE "Y".
018300         88  VCF-COLUMNS-OK         VALUE "Y".
018400         88  VCF-COLUMNS-BAD        VALUE "N".
018500
018600 01  WS-REJECT-REASON                PIC X(40).
018700
018800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018900     05  WS-REQUESTS-READ            PIC 9(07) COMP VALUE ZERO.
019000     05  WS-REQUESTS-OK               PIC 9(07) COMP VALUE ZERO.
019100     05  WS-REQUESTS-REJECTED         PIC 9(07) COMP VALUE ZERO.
019200     05  WS-PARSE-FAILURES            PIC 9(07) COMP VALUE ZERO.
019300     05  WS-TOTAL-VARIANTS            PIC 9(09) COMP VALUE ZERO.
019400     05  WS-VCF-MALFORMED-COUNT       PIC 9(05) COMP VALUE ZERO.
019500     05  WS-TOT-SAFE                  PIC 9(07) COMP VALUE ZERO.
019600     05  WS-TOT-ADJUST                PIC 9(07) COMP VALUE ZERO.
019700     05  WS-TOT-TOXIC                 PIC 9(07) COMP VALUE ZERO.
019800     05  WS-TOT-INEFFECTIVE           PIC 9(07) COMP VALUE ZERO.
019900     05  WS-TOT-UNKNOWN               PIC 9(07) COMP VALUE ZERO.
020000     05  WS-LINES                     PIC 9(03) COMP VALUE ZERO.
020100     05  WS-VCF-PTR                   PIC 9(03) COMP VALUE ZERO.
020200     05  WS-PCT-WORK                  PIC 999        VALUE ZERO.
020300
020400 01  WS-VCF-COL-GROUP.
020500     05  WS-VCF-COL-CHROM              PIC X(05).
020600     05  WS-VCF-COL-POS                PIC X(09).
020700     05  WS-VCF-COL-ID                 PIC X(15).
020800     05  WS-VCF-COL-REF                PIC X(10).
020900     05  WS-VCF-COL-ALT                PIC X(30).
021000     05  WS-VCF-COL-QUAL                PIC X(08).
021100     05  WS-VCF-COL-FILTER              PIC X(10).
021200     05  WS-VCF-COL-INFO                PIC X(120).
021300
021400* ALTERNATE VIEW OF THE SPLIT VCF COLUMNS FOR SYSOUT TRACE DUMPS
021500 01  WS-VCF-COL-DUMP REDEFINES WS-VCF-COL-GROUP.
021600     05  WS-VCF-COL-DUMP-X             PIC X(207).
021700
021800* WORK AREA PASSED ON THE CALL TO PGXVEXT - SEE LINKAGE SECTION
021900* OF THAT PROGRAM FOR THE MATCHING PGXVEXT-REC GROUP
022000 01  WK-VEXT-CALL-REC.
022100     05  WK-VEXT-GENE                 PIC X(08).
022200     05  WK-VEXT-GENE-VALID-SW        PIC X(01).
022300         88  WK-VEXT-GENE-VALID       VALUE "Y".
022400         88  WK-VEXT-GENE-INVALID     VALUE "N".
022500
022600* WORK AREA PASSED ON THE CALL TO PGXRISK - SEE LINKAGE SECTION
022700* OF THAT PROGRAM FOR THE MATCHING PGXRISK-REC GROUP
022800 01  WK-RISK-CALL-REC.
022900     05  WK-RISK-GENE                 PIC X(08).
023000     05  WK-RISK-DIPLOTYPE             PIC X(20).
023100     05  WK-RISK-PHENOTYPE             PIC X(07).
023200     05  WK-RISK-PHENOTYPE-FULL        PIC X(25).
023300     05  WK-RISK-LABEL                 PIC X(13).
023400     05  WK-RISK-SEVERITY              PIC X(08).
023500     05  WK-RISK-CONFIDENCE            PIC 9V99.
023600     05  WK-RISK-DOSE-RECOMMEND        PIC X(120).
023700     05  WK-RISK-MONITORING            PIC X(100).
023800     05  WK-RISK-RATIONALE             PIC X(120).
023900
024000* WORK AREA PASSED ON THE CALL TO PGXEXPL - SEE LINKAGE SECTION
024100* OF THAT PROGRAM FOR THE MATCHING PGXEXPL-REC GROUP
024200 01  WK-EXPL-CALL-REC.
024300     05  WK-EXPL-GENE                  PIC X(08).
024400     05  WK-EXPL-DRUG                  PIC X(15).
024500     05  WK-EXPL-DIPLOTYPE             PIC X(20).
024600     05  WK-EXPL-PHENOTYPE             PIC X(07).
024700     05  WK-EXPL-PHENOTYPE-FULL        PIC X(25).
024800     05  WK-EXPL-RISK-LABEL            PIC X(13).
024900     05  WK-EXPL-SEVERITY              PIC X(08).
025000     05  WK-EXPL-CONFIDENCE            PIC 9V99.
025100     05  WK-EXPL-DOSE-RECOMMEND        PIC X(120).
025200     05  WK-EXPL-MONITORING            PIC X(100).
025300
025400 01  WK-EXPL-LINES.
025500     05  WK-EXPL-LINE1                 PIC X(132).
025600     05  WK-EXPL-LINE2                 PIC X(132).
025700     05  WK-EXPL-LINE3                 PIC X(132).
025800     05  WK-EXPL-LINE4                 PIC X(132).
025900     05  WK-EXPL-LINE5                 PIC X(132).
026000
026100* ALTERNATE SUBSCRIPTED VIEW OF THE EXPLANATION LINES, SO THE
026200* FIVE LINES CAN BE WRITTEN TO PGXRPT IN A SMALL PERFORM LOOP
026300 01  WK-EXPL-LINE-TABLE REDEFINES WK-EXPL-LINES.
026400     05  WK-EXPL-LINE-ENTRY OCCURS 5 TIMES
026500             INDEXED BY WK-EXPL-LINE-IDX
026600                                       PIC X(132).
026700
026800 01  WK-CALL-RETURN-CD                 PIC S9(04) COMP VALUE ZERO.
026900
027000* ALTERNATE VIEW OF THE SUBPROGRAM RETURN CODE FOR SYSOUT DUMPS
027100 01  WK-CALL-RETURN-DUMP REDEFINES WK-CALL-RETURN-CD.
027200     05  WK-CALL-RETURN-DUMP-X         PIC X(02).
027300
027400 01  WS-RPT-HEADING.
027500     05  FILLER                        PIC X(10) VALUE
027600         "PATIENT:  ".
027700     05  RPT-PATIENT-ID-O               PIC X(20).
027800     05  FILLER                        PIC X(08) VALUE
027900         "  DRUG: ".
028000     05  RPT-DRUG-O                     PIC X(15).
028100     05  FILLER                        PIC X(08) VALUE
028200         "  GENE: ".
028300     05  RPT-GENE-O                     PIC X(08).
028400     05  FILLER                        PIC X(63) VALUE SPACES.
028500
028600 01  WS-RPT-DETAIL.
028700     05  FILLER                        PIC X(12) VALUE
028800         "DIPLOTYPE: ".
028900     05  RPT-DIPLOTYPE-O                PIC X(20).
029000     05  FILLER                        PIC X(12) VALUE
029100         " PHENOTYPE:".
029200     05  RPT-PHENOTYPE-O                PIC X(07).
029300     05  FILLER                        PIC X(02) VALUE SPACES.
029400     05  RPT-PHENOTYPE-FULL-O           PIC X(25).
029500     05  FILLER                        PIC X(07) VALUE
029600         " RISK: ".
029700     05  RPT-RISK-LABEL-O               PIC X(13).
029800     05  FILLER                        PIC X(02) VALUE SPACES.
029900     05  RPT-CONFIDENCE-PCT-O           PIC ZZ9.
030000     05  FILLER                        PIC X(02) VALUE "% ".
030100     05  FILLER                        PIC X(06) VALUE
030200         "SEV: ".
030300     05  RPT-SEVERITY-O                 PIC X(08).                091503TA
030400     05  FILLER                        PIC X(02) VALUE SPACES.
030500     05  FILLER                        PIC X(06) VALUE
030600         "VARS: ".
030700     05  RPT-VARIANT-COUNT-O            PIC ZZZ9.
030800     05  FILLER                        PIC X(01) VALUE SPACES.
030900
031000 01  WS-RPT-TOTAL-LINE.
031100     05  FILLER                        PIC X(10) VALUE SPACES.
031200     05  RPT-TOTAL-LABEL-O              PIC X(30).
031300     05  RPT-TOTAL-VALUE-O              PIC ZZZ,ZZ9.
031400     05  FILLER                        PIC X(86) VALUE SPACES.
031500
031600 01  WS-RPT-SEPARATOR.
031700     05  FILLER                        PIC X(132) VALUE ALL "-".
031800
031900 01  WS-BLANK-LINE.
032000     05  FILLER                        PIC X(132) VALUE SPACES.
032100
032200 PROCEDURE DIVISION.
032300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032400     PERFORM 100-MAINLINE THRU 100-EXIT
032500         UNTIL NO-MORE-REQUESTS.
032600     PERFORM 950-CLEANUP THRU 950-EXIT.
032700     MOVE +0 TO RETURN-CODE.
032800     GOBACK.
032900
033000 000-HOUSEKEEPING.
033100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                        091603TA
033200     DISPLAY "******** BEGIN JOB PGXANLYZ ********".
033300     MOVE ZERO TO WS-REQUESTS-READ WS-REQUESTS-OK
033400         WS-REQUESTS-REJECTED WS-PARSE-FAILURES
033500         WS-TOTAL-VARIANTS WS-VCF-MALFORMED-COUNT
033600         WS-TOT-SAFE WS-TOT-ADJUST WS-TOT-TOXIC
033700         WS-TOT-INEFFECTIVE WS-TOT-UNKNOWN WS-LINES.
033800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
033900     PERFORM 050-LOAD-VCF-TABLE THRU 050-EXIT.
034000     PERFORM 900-READ-REQUEST THRU 900-EXIT.
034100     IF NO-MORE-REQUESTS
034200         MOVE "EMPTY PGXREQ REQUEST FILE" TO ABEND-REASON
034300         GO TO 1000-ABEND-RTN
034400     END-IF.
034500 000-EXIT.
034600     EXIT.
034700
034800 050-LOAD-VCF-TABLE.
034900     MOVE "050-LOAD-VCF-TABLE" TO PARA-NAME.                      091603TA
035000     MOVE ZERO TO PGXV-RAW-COUNT.
035100     SET MORE-VCF-LINES TO TRUE.
035200     SET VCF-PARSE-OK TO TRUE.
035300     IF NOT VF-FOUND
035400         SET VCF-PARSE-FAILED TO TRUE
035500     ELSE
035600         PERFORM 052-READ-ONE-VCF-LINE THRU 052-EXIT
035700         IF NO-MORE-VCF-LINES
035800             SET VCF-PARSE-FAILED TO TRUE
035900         ELSE
036000             PERFORM 055-PARSE-VCF-LINE THRU 055-EXIT
036100                 UNTIL NO-MORE-VCF-LINES
036200         END-IF
036300     END-IF.
036400 050-EXIT.
036500     EXIT.
036600
036700 052-READ-ONE-VCF-LINE.
036800     MOVE "052-READ-ONE-VCF-LINE" TO PARA-NAME.                   091603TA
036900     READ PGXVCF INTO PGXV-TEXT-LINE
037000         AT END
037100             SET NO-MORE-VCF-LINES TO TRUE
037200     END-READ.
037300 052-EXIT.
037400     EXIT.
037500
037600 055-PARSE-VCF-LINE.
037700     MOVE "055-PARSE-VCF-LINE" TO PARA-NAME.                      091603TA
037800     IF PGXV-TEXT-LINE(1:1) = "#"
037900         NEXT SENTENCE
038000     ELSE
038100         PERFORM 060-SPLIT-VCF-COLUMNS THRU 060-EXIT
038200         IF VCF-COLUMNS-OK
038300             PERFORM 065-STORE-VCF-ROW THRU 065-EXIT
038400         ELSE
038500             ADD 1 TO WS-VCF-MALFORMED-COUNT
038600         END-IF
038700     END-IF.
038800     PERFORM 052-READ-ONE-VCF-LINE THRU 052-EXIT.
038900 055-EXIT.
039000     EXIT.
039100
039200 060-SPLIT-VCF-COLUMNS.
039300     MOVE "060-SPLIT-VCF-COLUMNS" TO PARA-NAME.                   091603TA
039400     MOVE 1 TO WS-VCF-PTR.
039500     MOVE SPACES TO WS-VCF-COL-GROUP.
039600     UNSTRING PGXV-TEXT-LINE DELIMITED BY ALL SPACE
039700             OR ALL X"09"
039800         INTO WS-VCF-COL-CHROM, WS-VCF-COL-POS, WS-VCF-COL-ID,
039900              WS-VCF-COL-REF, WS-VCF-COL-ALT, WS-VCF-COL-QUAL,
040000              WS-VCF-COL-FILTER
040100         WITH POINTER WS-VCF-PTR
040200     END-UNSTRING.
040300     PERFORM 064-VALIDATE-COLUMNS THRU 064-EXIT.                  091703TA
040400     IF VCF-COLUMNS-OK                                            091703TA
040500         MOVE PGXV-TEXT-LINE(WS-VCF-PTR:) TO WS-VCF-COL-INFO      091703TA
040600     END-IF.                                                      091703TA
040700 060-EXIT.
040800     EXIT.
040900
041000* A VALID POS TOKEN CONTAINS ONLY DIGITS FOLLOWED BY TRAILING
041100* FILL SPACES LEFT BY THE UNSTRING ABOVE - NO EMBEDDED SPACE IS
041200* POSSIBLE IN A GENUINE NUMERIC TOKEN, SO IT IS SAFE TO ZERO OUT
041300* THE TRAILING FILL BEFORE THE NUMERIC TEST AND THE STORE MOVE
041400* BELOW, AVOIDING A BLANK-DIGIT MOVE INTO PGXV-T-POS
041500 064-VALIDATE-COLUMNS.
041600     MOVE "064-VALIDATE-COLUMNS" TO PARA-NAME.                    091603TA
041700     SET VCF-COLUMNS-OK TO TRUE.
041800     IF WS-VCF-COL-CHROM = SPACES OR WS-VCF-COL-POS = SPACES
041900        OR WS-VCF-COL-ID = SPACES OR WS-VCF-COL-REF = SPACES
042000        OR WS-VCF-COL-ALT = SPACES OR WS-VCF-COL-QUAL = SPACES
042100        OR WS-VCF-COL-FILTER = SPACES
042200         SET VCF-COLUMNS-BAD TO TRUE
042300     ELSE
042400         INSPECT WS-VCF-COL-POS REPLACING ALL SPACE BY ZERO
042500         IF WS-VCF-COL-POS NOT NUMERIC
042600             SET VCF-COLUMNS-BAD TO TRUE
042700         END-IF
042800     END-IF.
042900*    A GENUINE 8TH COLUMN (INFO) NEEDS SOMETHING LEFT AFTER THE   091703TA
043000*    UNSTRING ABOVE.  A ZERO OR OVERFLOWED POINTER MEANS THE      091703TA
043100*    LINE RAN OUT AT 7 COLUMNS AND MUST BE REJECTED, NOT PADDED   091703TA
043200*    WITH A BLANK INFO FIELD                                      091703TA
043300     IF VCF-COLUMNS-OK                                            091703TA
043400         IF WS-VCF-PTR = 0 OR WS-VCF-PTR > 256                    091703TA
043500             SET VCF-COLUMNS-BAD TO TRUE                          091703TA
043600         END-IF                                                   091703TA
043700     END-IF.                                                      091703TA
043800 064-EXIT.
043900     EXIT.
044000
044100 065-STORE-VCF-ROW.
044200     MOVE "065-STORE-VCF-ROW" TO PARA-NAME.                       091603TA
044300     IF PGXV-RAW-COUNT < 500
044400         ADD 1 TO PGXV-RAW-COUNT
044500         MOVE WS-VCF-COL-CHROM  TO PGXV-T-CHROM(PGXV-RAW-COUNT)
044600         MOVE WS-VCF-COL-POS    TO PGXV-T-POS(PGXV-RAW-COUNT)
044700         MOVE WS-VCF-COL-ID     TO PGXV-T-ID(PGXV-RAW-COUNT)
044800         MOVE WS-VCF-COL-REF    TO PGXV-T-REF(PGXV-RAW-COUNT)
044900         MOVE WS-VCF-COL-ALT    TO PGXV-T-ALT(PGXV-RAW-COUNT)
045000         MOVE WS-VCF-COL-QUAL   TO PGXV-T-QUAL(PGXV-RAW-COUNT)
045100         MOVE WS-VCF-COL-FILTER TO PGXV-T-FILTER(PGXV-RAW-COUNT)
045200         MOVE WS-VCF-COL-INFO   TO PGXV-T-INFO(PGXV-RAW-COUNT)
045300     END-IF.
045400 065-EXIT.
045500     EXIT.
045600
045700 100-MAINLINE.
045800     MOVE "100-MAINLINE" TO PARA-NAME.                            091603TA
045900     PERFORM 200-VALIDATE-REQUEST THRU 200-EXIT.
046000     IF REQUEST-INVALID
046100         PERFORM 750-WRITE-REJECT THRU 750-EXIT
046200     ELSE
046300         PERFORM 250-MAP-DRUG-TO-GENE THRU 250-EXIT
046400         IF VCF-PARSE-FAILED
046500             PERFORM 310-BUILD-EMPTY-SHELL THRU 310-EXIT
046600         ELSE
046700             PERFORM 300-PROCESS-REQUEST THRU 300-EXIT
046800             PERFORM 400-RUN-RISK-ENGINE THRU 400-EXIT
046900             PERFORM 500-BUILD-EXPLANATION THRU 500-EXIT
047000         END-IF
047100         PERFORM 600-WRITE-ASSESSMENT THRU 600-EXIT
047200         PERFORM 650-WRITE-REPORT-SECTION THRU 650-EXIT
047300         PERFORM 700-ACCUM-TOTALS THRU 700-EXIT
047400     END-IF.
047500     PERFORM 900-READ-REQUEST THRU 900-EXIT.
047600 100-EXIT.
047700     EXIT.
047800
047900 200-VALIDATE-REQUEST.
048000     MOVE "200-VALIDATE-REQUEST" TO PARA-NAME.                    091603TA
048100     SET REQUEST-VALID TO TRUE.
048200     MOVE SPACES TO WS-REJECT-REASON.
048300     IF PGXR-PATIENT-ID = SPACES
048400         SET REQUEST-INVALID TO TRUE
048500         MOVE "PATIENT ID IS BLANK" TO WS-REJECT-REASON
048600     ELSE
048700         INSPECT PGXR-DRUG CONVERTING
048800             "abcdefghijklmnopqrstuvwxyz" TO
048900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
049000         EVALUATE PGXR-DRUG
049100             WHEN "CODEINE"      NEXT SENTENCE
049200             WHEN "WARFARIN"     NEXT SENTENCE
049300             WHEN "CLOPIDOGREL"  NEXT SENTENCE
049400             WHEN "SIMVASTATIN"  NEXT SENTENCE
049500             WHEN "AZATHIOPRINE" NEXT SENTENCE
049600             WHEN "FLUOROURACIL" NEXT SENTENCE
049700             WHEN OTHER
049800                 SET REQUEST-INVALID TO TRUE
049900                 MOVE "DRUG NOT SUPPORTED" TO WS-REJECT-REASON
050000         END-EVALUATE
050100     END-IF.
050200 200-EXIT.
050300     EXIT.
050400
050500 250-MAP-DRUG-TO-GENE.
050600     MOVE "250-MAP-DRUG-TO-GENE" TO PARA-NAME.                    091603TA
050700     EVALUATE PGXR-DRUG
050800         WHEN "CODEINE"      MOVE "CYP2D6"  TO WK-VEXT-GENE
050900         WHEN "WARFARIN"     MOVE "CYP2C9"  TO WK-VEXT-GENE
051000         WHEN "CLOPIDOGREL"  MOVE "CYP2C19" TO WK-VEXT-GENE
051100         WHEN "SIMVASTATIN"  MOVE "SLCO1B1" TO WK-VEXT-GENE
051200         WHEN "AZATHIOPRINE" MOVE "TPMT"    TO WK-VEXT-GENE
051300         WHEN "FLUOROURACIL" MOVE "DPYD"    TO WK-VEXT-GENE
051400     END-EVALUATE.
051500 250-EXIT.
051600     EXIT.
051700
051800 300-PROCESS-REQUEST.
051900     MOVE "300-PROCESS-REQUEST" TO PARA-NAME.                     091603TA
052000     MOVE ZERO TO PGXN-VARIANT-COUNT.
052100     SET WK-VEXT-GENE-INVALID TO TRUE.
052200     MOVE ZERO TO WK-CALL-RETURN-CD.
052300     CALL 'PGXVEXT' USING WK-VEXT-CALL-REC, PGXV-RAW-TABLE,
052400             PGXV-RAW-COUNT, PGXN-VARIANT-TABLE,
052500             PGXN-VARIANT-COUNT, WK-CALL-RETURN-CD.
052600     ADD PGXN-VARIANT-COUNT TO WS-TOTAL-VARIANTS.
052700 300-EXIT.
052800     EXIT.
052900
053000 310-BUILD-EMPTY-SHELL.                                           112194RK
053100     MOVE "310-BUILD-EMPTY-SHELL" TO PARA-NAME.                   091603TA
053200     ADD 1 TO WS-PARSE-FAILURES.
053300     MOVE ZERO TO PGXN-VARIANT-COUNT.
053400     MOVE WK-VEXT-GENE  TO WK-RISK-GENE.
053500     MOVE SPACES TO WK-RISK-DIPLOTYPE WK-RISK-PHENOTYPE
053600         WK-RISK-PHENOTYPE-FULL WK-RISK-LABEL WK-RISK-SEVERITY
053700         WK-RISK-DOSE-RECOMMEND WK-RISK-MONITORING
053800         WK-RISK-RATIONALE.
053900     MOVE ZERO TO WK-RISK-CONFIDENCE.
054000     MOVE SPACES TO WK-EXPL-LINES.
054100     MOVE WK-VEXT-GENE  TO WK-EXPL-GENE.
054200     STRING "VCF parsing failed. No pharmacogenomic assessment "
054300             "could be performed." DELIMITED BY SIZE
054400        INTO WK-EXPL-LINE1.
054500 310-EXIT.
054600     EXIT.
054700
054800 400-RUN-RISK-ENGINE.
054900     MOVE "400-RUN-RISK-ENGINE" TO PARA-NAME.                     091603TA
055000     MOVE WK-VEXT-GENE TO WK-RISK-GENE.
055100     MOVE SPACES TO WK-RISK-DIPLOTYPE WK-RISK-PHENOTYPE
055200         WK-RISK-PHENOTYPE-FULL WK-RISK-LABEL WK-RISK-SEVERITY
055300         WK-RISK-DOSE-RECOMMEND WK-RISK-MONITORING
055400         WK-RISK-RATIONALE.
055500     MOVE ZERO TO WK-RISK-CONFIDENCE.
055600     MOVE ZERO TO WK-CALL-RETURN-CD.
055700     CALL 'PGXRISK' USING WK-RISK-CALL-REC, PGXN-VARIANT-TABLE,
055800             PGXN-VARIANT-COUNT, WK-CALL-RETURN-CD.
055900 400-EXIT.
056000     EXIT.
056100
056200 500-BUILD-EXPLANATION.
056300     MOVE "500-BUILD-EXPLANATION" TO PARA-NAME.                   091603TA
056400     MOVE WK-RISK-GENE            TO WK-EXPL-GENE.
056500     MOVE PGXR-DRUG                TO WK-EXPL-DRUG.
056600     MOVE WK-RISK-DIPLOTYPE        TO WK-EXPL-DIPLOTYPE.
056700     MOVE WK-RISK-PHENOTYPE        TO WK-EXPL-PHENOTYPE.
056800     MOVE WK-RISK-PHENOTYPE-FULL   TO WK-EXPL-PHENOTYPE-FULL.
056900     MOVE WK-RISK-LABEL            TO WK-EXPL-RISK-LABEL.
057000     MOVE WK-RISK-SEVERITY         TO WK-EXPL-SEVERITY.
057100     MOVE WK-RISK-CONFIDENCE       TO WK-EXPL-CONFIDENCE.
057200     MOVE WK-RISK-DOSE-RECOMMEND   TO WK-EXPL-DOSE-RECOMMEND.
057300     MOVE WK-RISK-MONITORING       TO WK-EXPL-MONITORING.
057400     MOVE SPACES TO WK-EXPL-LINES.
057500     MOVE ZERO TO WK-CALL-RETURN-CD.
057600     CALL 'PGXEXPL' USING WK-EXPL-CALL-REC, WK-EXPL-LINES,
057700             WK-CALL-RETURN-CD.
057800 500-EXIT.
057900     EXIT.
058000
058100 600-WRITE-ASSESSMENT.
058200     MOVE "600-WRITE-ASSESSMENT" TO PARA-NAME.                    091603TA
058300     MOVE PGXR-PATIENT-ID        TO PGXA-PATIENT-ID.
058400     MOVE PGXR-DRUG               TO PGXA-DRUG.
058500     MOVE WK-RISK-GENE            TO PGXA-GENE.
058600     MOVE WK-RISK-DIPLOTYPE       TO PGXA-DIPLOTYPE.
058700     MOVE WK-RISK-PHENOTYPE       TO PGXA-PHENOTYPE.
058800     MOVE WK-RISK-PHENOTYPE-FULL  TO PGXA-PHENOTYPE-FULL.
058900     MOVE WK-RISK-LABEL           TO PGXA-RISK-LABEL.
059000     MOVE WK-RISK-SEVERITY        TO PGXA-SEVERITY.
059100     MOVE WK-RISK-CONFIDENCE      TO PGXA-CONFIDENCE.
059200     MOVE PGXN-VARIANT-COUNT      TO PGXA-VARIANT-COUNT.
059300     IF VCF-PARSE-FAILED
059400         SET PGXA-PARSED-FAILED TO TRUE
059500     ELSE
059600         SET PGXA-PARSED-OK TO TRUE
059700     END-IF.
059800     MOVE WK-RISK-DOSE-RECOMMEND  TO PGXA-DOSE-RECOMMEND.
059900     MOVE WK-RISK-MONITORING      TO PGXA-MONITORING.
060000     MOVE WK-RISK-RATIONALE       TO PGXA-RATIONALE.
060100     MOVE SPACES TO PGXA-ASSESSMENT-REC(465:20).
060200     WRITE PGXASM-REC FROM PGXA-ASSESSMENT-REC.
060300     ADD 1 TO WS-REQUESTS-OK.
060400 600-EXIT.
060500     EXIT.
060600
060700 650-WRITE-REPORT-SECTION.
060800     MOVE "650-WRITE-REPORT-SECTION" TO PARA-NAME.                091603TA
060900     MOVE SPACES TO WS-RPT-HEADING.
061000     MOVE PGXR-PATIENT-ID TO RPT-PATIENT-ID-O.
061100     MOVE PGXR-DRUG        TO RPT-DRUG-O.
061200     MOVE WK-RISK-GENE     TO RPT-GENE-O.
061300     WRITE PGXRPT-REC FROM WS-RPT-HEADING
061400         AFTER ADVANCING 2.
061500     ADD 2 TO WS-LINES.
061600
061700     MOVE ZERO TO WS-PCT-WORK.
061800     CALL 'PGXPCT' USING WK-RISK-CONFIDENCE, WS-PCT-WORK.
061900
062000     MOVE SPACES TO WS-RPT-DETAIL.
062100     MOVE WK-RISK-DIPLOTYPE       TO RPT-DIPLOTYPE-O.
062200     MOVE WK-RISK-PHENOTYPE       TO RPT-PHENOTYPE-O.
062300     MOVE WK-RISK-PHENOTYPE-FULL  TO RPT-PHENOTYPE-FULL-O.
062400     MOVE WK-RISK-LABEL           TO RPT-RISK-LABEL-O.
062500     MOVE WS-PCT-WORK             TO RPT-CONFIDENCE-PCT-O.
062600     MOVE WK-RISK-SEVERITY        TO RPT-SEVERITY-O.              091503TA
062700     MOVE PGXN-VARIANT-COUNT      TO RPT-VARIANT-COUNT-O.
062800     WRITE PGXRPT-REC FROM WS-RPT-DETAIL
062900         AFTER ADVANCING 1.
063000     ADD 1 TO WS-LINES.
063100
063200     PERFORM 660-WRITE-EXPL-LINE THRU 660-EXIT
063300         VARYING WK-EXPL-LINE-IDX FROM 1 BY 1
063400             UNTIL WK-EXPL-LINE-IDX > 5.
063500
063600     WRITE PGXRPT-REC FROM WS-RPT-SEPARATOR
063700         AFTER ADVANCING 1.
063800     ADD 1 TO WS-LINES.
063900     PERFORM 690-CHECK-PAGINATION THRU 690-EXIT.
064000 650-EXIT.
064100     EXIT.
064200
064300 660-WRITE-EXPL-LINE.
064400     MOVE "660-WRITE-EXPL-LINE" TO PARA-NAME.                     091603TA
064500     IF WK-EXPL-LINE-ENTRY(WK-EXPL-LINE-IDX) NOT = SPACES
064600         WRITE PGXRPT-REC FROM
064700                 WK-EXPL-LINE-ENTRY(WK-EXPL-LINE-IDX)
064800             AFTER ADVANCING 1
064900         ADD 1 TO WS-LINES
065000     END-IF.
065100 660-EXIT.
065200     EXIT.
065300
065400 690-CHECK-PAGINATION.
065500     MOVE "690-CHECK-PAGINATION" TO PARA-NAME.                    091603TA
065600     IF WS-LINES > 50
065700         PERFORM 695-PAGE-BREAK THRU 695-EXIT
065800     END-IF.
065900 690-EXIT.
066000     EXIT.
066100
066200 695-PAGE-BREAK.
066300     MOVE "695-PAGE-BREAK" TO PARA-NAME.                          091603TA
066400     WRITE PGXRPT-REC FROM WS-BLANK-LINE
066500         AFTER ADVANCING NEXT-PAGE.
066600     MOVE ZERO TO WS-LINES.
066700 695-EXIT.
066800     EXIT.
066900
067000 700-ACCUM-TOTALS.                                                063098DO
067100     MOVE "700-ACCUM-TOTALS" TO PARA-NAME.                        091603TA
067200     EVALUATE WK-RISK-LABEL
067300         WHEN "Safe"           ADD 1 TO WS-TOT-SAFE
067400         WHEN "Adjust Dosage"  ADD 1 TO WS-TOT-ADJUST
067500         WHEN "Toxic"          ADD 1 TO WS-TOT-TOXIC
067600         WHEN "Ineffective"    ADD 1 TO WS-TOT-INEFFECTIVE
067700         WHEN OTHER            ADD 1 TO WS-TOT-UNKNOWN
067800     END-EVALUATE.
067900 700-EXIT.
068000     EXIT.
068100
068200 750-WRITE-REJECT.                                                030403TA
068300     MOVE "750-WRITE-REJECT" TO PARA-NAME.                        091603TA
068400     MOVE WS-REJECT-REASON TO PGXE-MSG.
068500     MOVE PGXREQ-REC        TO PGXE-REQUEST.
068600     WRITE PGXERR-REC FROM PGXE-REJECT-REC.
068700     ADD 1 TO WS-REQUESTS-REJECTED.
068800 750-EXIT.
068900     EXIT.
069000
069100 800-OPEN-FILES.
069200     MOVE "800-OPEN-FILES" TO PARA-NAME.                          091603TA
069300     OPEN INPUT PGXREQ.
069400     OPEN INPUT PGXVCF.
069500     OPEN OUTPUT PGXASM.
069600     OPEN OUTPUT PGXRPT.
069700     OPEN OUTPUT PGXERR.
069800     OPEN OUTPUT SYSOUT.
069900     DISPLAY "PGXREQ OPEN STATUS " RFCODE.
070000     DISPLAY "PGXVCF OPEN STATUS " VFCODE.
070100     IF NOT RF-FOUND
070200         MOVE "CANNOT OPEN PGXREQ REQUEST FILE" TO ABEND-REASON
070300         GO TO 1000-ABEND-RTN
070400     END-IF.
070500 800-EXIT.
070600     EXIT.
070700
070800 850-CLOSE-FILES.
070900     MOVE "850-CLOSE-FILES" TO PARA-NAME.                         091603TA
071000     CLOSE PGXREQ.
071100     CLOSE PGXVCF.
071200     CLOSE PGXASM.
071300     CLOSE PGXRPT.
071400     CLOSE PGXERR.
071500     CLOSE SYSOUT.
071600 850-EXIT.
071700     EXIT.
071800
071900 900-READ-REQUEST.
072000     MOVE "900-READ-REQUEST" TO PARA-NAME.                        091603TA
072100     READ PGXREQ INTO PGXR-REQUEST-REC
072200         AT END
072300             SET NO-MORE-REQUESTS TO TRUE
072400     END-READ.
072500     IF MORE-REQUESTS
072600         ADD 1 TO WS-REQUESTS-READ
072700     END-IF.
072800 900-EXIT.
072900     EXIT.
073000
073100 950-CLEANUP.
073200     MOVE "950-CLEANUP" TO PARA-NAME.                             091603TA
073300     PERFORM 960-WRITE-TOTALS-REPORT THRU 960-EXIT.
073400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
073500     DISPLAY "** REQUESTS READ **".
073600     DISPLAY WS-REQUESTS-READ.
073700     DISPLAY "** ASSESSMENTS PRODUCED **".
073800     DISPLAY WS-REQUESTS-OK.
073900     DISPLAY "** REQUESTS REJECTED **".
074000     DISPLAY WS-REQUESTS-REJECTED.
074100     DISPLAY "** VCF PARSE FAILURES **".
074200     DISPLAY WS-PARSE-FAILURES.
074300     DISPLAY "** TOTAL VARIANTS DETECTED **".
074400     DISPLAY WS-TOTAL-VARIANTS.
074500     DISPLAY "******** NORMAL END OF JOB PGXANLYZ ********".
074600 950-EXIT.
074700     EXIT.
074800
074900 960-WRITE-TOTALS-REPORT.
075000     MOVE "960-WRITE-TOTALS-REPORT" TO PARA-NAME.                 091603TA
075100     WRITE PGXRPT-REC FROM WS-BLANK-LINE
075200         AFTER ADVANCING NEXT-PAGE.
075300     MOVE SPACES TO WS-RPT-TOTAL-LINE.
075400     MOVE "END-OF-RUN TOTALS" TO RPT-TOTAL-LABEL-O.
075500     WRITE PGXRPT-REC FROM WS-RPT-TOTAL-LINE AFTER ADVANCING 1.
075600     WRITE PGXRPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
075700
075800     MOVE SPACES TO WS-RPT-TOTAL-LINE.
075900     MOVE "REQUESTS READ" TO RPT-TOTAL-LABEL-O.
076000     MOVE WS-REQUESTS-READ TO RPT-TOTAL-VALUE-O.
076100     WRITE PGXRPT-REC FROM WS-RPT-TOTAL-LINE AFTER ADVANCING 1.
076200
076300     MOVE SPACES TO WS-RPT-TOTAL-LINE.
076400     MOVE "ASSESSMENTS PRODUCED" TO RPT-TOTAL-LABEL-O.
076500     MOVE WS-REQUESTS-OK TO RPT-TOTAL-VALUE-O.
076600     WRITE PGXRPT-REC FROM WS-RPT-TOTAL-LINE AFTER ADVANCING 1.
076700
076800     MOVE SPACES TO WS-RPT-TOTAL-LINE.
076900     MOVE "REQUESTS REJECTED" TO RPT-TOTAL-LABEL-O.
077000     MOVE WS-REQUESTS-REJECTED TO RPT-TOTAL-VALUE-O.
077100     WRITE PGXRPT-REC FROM WS-RPT-TOTAL-LINE AFTER ADVANCING 1.
077200
077300     MOVE SPACES TO WS-RPT-TOTAL-LINE.
077400     MOVE "VCF PARSE FAILURES" TO RPT-TOTAL-LABEL-O.
077500     MOVE WS-PARSE-FAILURES TO RPT-TOTAL-VALUE-O.
077600     WRITE PGXRPT-REC FROM WS-RPT-TOTAL-LINE AFTER ADVANCING 1.
077700
077800     MOVE SPACES TO WS-RPT-TOTAL-LINE.
077900     MOVE "MALFORMED VCF LINES SKIPPED" TO RPT-TOTAL-LABEL-O.
078000     MOVE WS-VCF-MALFORMED-COUNT TO RPT-TOTAL-VALUE-O.
078100     WRITE PGXRPT-REC FROM WS-RPT-TOTAL-LINE AFTER ADVANCING 1.
078200
078300     MOVE SPACES TO WS-RPT-TOTAL-LINE.
078400     MOVE "TOTAL VARIANTS DETECTED" TO RPT-TOTAL-LABEL-O.
078500     MOVE WS-TOTAL-VARIANTS TO RPT-TOTAL-VALUE-O.
078600     WRITE PGXRPT-REC FROM WS-RPT-TOTAL-LINE AFTER ADVANCING 1.
078700
078800     WRITE PGXRPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
078900
079000     MOVE SPACES TO WS-RPT-TOTAL-LINE.
079100     MOVE "  SAFE" TO RPT-TOTAL-LABEL-O.
079200     MOVE WS-TOT-SAFE TO RPT-TOTAL-VALUE-O.
079300     WRITE PGXRPT-REC FROM WS-RPT-TOTAL-LINE AFTER ADVANCING 1.
079400
079500     MOVE SPACES TO WS-RPT-TOTAL-LINE.
079600     MOVE "  ADJUST DOSAGE" TO RPT-TOTAL-LABEL-O.
079700     MOVE WS-TOT-ADJUST TO RPT-TOTAL-VALUE-O.
079800     WRITE PGXRPT-REC FROM WS-RPT-TOTAL-LINE AFTER ADVANCING 1.
079900
080000     MOVE SPACES TO WS-RPT-TOTAL-LINE.
080100     MOVE "  TOXIC" TO RPT-TOTAL-LABEL-O.
080200     MOVE WS-TOT-TOXIC TO RPT-TOTAL-VALUE-O.
080300     WRITE PGXRPT-REC FROM WS-RPT-TOTAL-LINE AFTER ADVANCING 1.
080400
080500     MOVE SPACES TO WS-RPT-TOTAL-LINE.
080600     MOVE "  INEFFECTIVE" TO RPT-TOTAL-LABEL-O.
080700     MOVE WS-TOT-INEFFECTIVE TO RPT-TOTAL-VALUE-O.
080800     WRITE PGXRPT-REC FROM WS-RPT-TOTAL-LINE AFTER ADVANCING 1.
080900
081000     MOVE SPACES TO WS-RPT-TOTAL-LINE.
081100     MOVE "  UNKNOWN/OTHER" TO RPT-TOTAL-LABEL-O.
081200     MOVE WS-TOT-UNKNOWN TO RPT-TOTAL-VALUE-O.
081300     WRITE PGXRPT-REC FROM WS-RPT-TOTAL-LINE AFTER ADVANCING 1.
081400 960-EXIT.
081500     EXIT.
081600
081700 1000-ABEND-RTN.
081800     WRITE SYSOUT-REC FROM ABEND-REC.
081900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
082000     DISPLAY "*** ABNORMAL END OF JOB-PGXANLYZ ***" UPON CONSOLE.
082100     DIVIDE ZERO-VAL INTO ONE-VAL.
